000100******************************************************************
000200* FDLEDGER.CBL                                                    
000300* FD AND RECORD LAYOUT - PRICED-ORDER-RECORD (80 BYTES).          
000400* ONE RECORD FOR EACH ORDER-DETAIL RECORD THAT PASSED             
000500* VALIDATION AND WAS PRICED BY 0400-PRICE-THE-ORDER.              
000600* 2014-03-11 HJB  ORIGINAL LAYOUT.
000700* 2022-05-06 HJB  CARVED PO-GROWTH-AREA OUT OF THE FILLER
000800*                 FOR BILLING'S PROMISED LOYALTY-POINTS           
000900*                 FIELD (REQ #2201, STILL UNUSED HERE).           
001000******************************************************************
001100 FD  LEDGER-FILE                                                  
001200     RECORDING MODE IS F                                          
001300     LABEL RECORDS ARE STANDARD.                                  
001400                                                                  
001500 01  PRICED-ORDER-RECORD.                                         
001600     05  PO-ORDER-ID               PIC 9(08).                     
001700     05  PO-BRANCH-ID              PIC 9(03).                     
001800     05  PO-PRODUCT-CODE           PIC X(06).                     
001900     05  PO-QUANTITY               PIC 9(04).                     
002000     05  PO-GROSS-AMOUNT           PIC 9(07)V99.                  
002100     05  PO-DISCOUNT-AMOUNT        PIC 9(07)V99.                  
002200     05  PO-DELIVERY-FEE           PIC 9(03)V99.                  
002300     05  PO-NET-AMOUNT             PIC 9(07)V99.                  
002400     05  PO-FILLER                 PIC X(27).
002500* GROWTH AREA CARVED OUT OF PO-FILLER - SEE 2022-05-06
002600* CHANGE ABOVE.  LOYALTY-POINTS REMAINS ZERO UNTIL
002700* BILLING ACTIVATES REQ #2201.
002800     05  PO-GROWTH-AREA REDEFINES PO-FILLER.
002900     10  PO-LOYALTY-POINTS    PIC 9(05).
003000     10  FILLER                PIC X(22).
