000100******************************************************************
000200* FDSUMRY.CBL                                                     
000300* FD AND RECORD LAYOUT - PRODUCT-SUMMARY-RECORD (60 BYTES).       
000400* ONE RECORD PER CATALOG PRODUCT THAT SOLD AT LEAST ONE           
000500* UNIT DURING THE REPORTING MONTH.                                
000600******************************************************************
000700 FD  SUMMARY-FILE                                                 
000800     RECORDING MODE IS F                                          
000900     LABEL RECORDS ARE STANDARD.                                  
001000                                                                  
001100 01  PRODUCT-SUMMARY-RECORD.                                      
001200     05  PS-PRODUCT-CODE           PIC X(06).                     
001300     05  PS-PRODUCT-NAME           PIC X(30).                     
001400     05  PS-TOTAL-QTY              PIC 9(07).                     
001500     05  PS-TOTAL-REVENUE          PIC 9(09)V99.                  
001600     05  PS-FILLER                 PIC X(06).                     
