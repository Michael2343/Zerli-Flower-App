000100******************************************************************
000200* SLCMPLNT.CBL                                                    
000300* SELECT CLAUSE - CUSTOMER COMPLAINT FILE, FED BY THE             
000400* BRANCH SERVICE DESKS, SORTED ASCENDING BY BRANCH-ID.            
000500******************************************************************
000600 SELECT COMPLAINT-FILE                                            
000700     ASSIGN TO ZFCMPIN                                            
000800     ORGANIZATION IS SEQUENTIAL.                                  
