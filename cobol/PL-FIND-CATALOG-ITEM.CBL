000100******************************************************************
000200* PL-FIND-CATALOG-ITEM.CBL                                        
000300* SHARED PARAGRAPH - LINEAR LOOK-UP OF ORD-PRODUCT-CODE IN        
000400* W-CATALOG-TABLE.  CALLER PRIMES W-CAT-SEARCH-CODE AND         
000500* TESTS FOUND-CATALOG-ITEM ON RETURN.  TABLE IS LOADED         
000600* ASCENDING BY 0100-LOAD-CATALOG-TABLE SO THIS COULD BE A         
000700* SEARCH ALL, BUT 200 ENTRIES IS CHEAP ENOUGH TO WALK.            
000800******************************************************************
000900 0350-FIND-CATALOG-ITEM.                                          
001000                                                                  
001100     MOVE "N" TO W-FOUND-CATALOG-ITEM                         
001200     SET W-CATALOG-IX TO 1                                       
001300                                                                  
001400     PERFORM 0351-SCAN-ONE-ENTRY                                  
001500     UNTIL FOUND-CATALOG-ITEM                                  
001600     OR W-CATALOG-IX > W-CATALOG-COUNT.                         
001700                                                                  
001800 0350-EXIT.                                                       
001900     EXIT.                                                        
002000******************************************************************
002100 0351-SCAN-ONE-ENTRY.                                             
002200                                                                  
002300     IF W-CAT-PRODUCT-CODE (W-CATALOG-IX)                       
002400     EQUAL W-CAT-SEARCH-CODE                                     
002500     MOVE "Y" TO W-FOUND-CATALOG-ITEM                         
002600     ELSE                                                         
002700     SET W-CATALOG-IX UP BY 1.                                   
