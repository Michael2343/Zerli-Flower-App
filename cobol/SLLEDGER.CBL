000100******************************************************************
000200* SLLEDGER.CBL                                                    
000300* SELECT CLAUSE - PRICED-ORDER LEDGER, OUTPUT OF THE ORDER        
000400* PRICING RUN.  PICKED UP BY BILLING DOWNSTREAM OF THIS JOB.      
000500******************************************************************
000600 SELECT LEDGER-FILE                                               
000700     ASSIGN TO ZFLDGOT                                            
000800     ORGANIZATION IS SEQUENTIAL.                                  
