000100******************************************************************
000200* SLERROR.CBL                                                     
000300* SELECT CLAUSE - ORDER-DETAIL REJECT FILE.  BRANCH               
000400* SUPERVISORS WORK THIS FILE BACK AGAINST THE ORIGINAL            
000500* PAPER ORDER TO CORRECT AND RESUBMIT NEXT MONTH.                 
000600******************************************************************
000700 SELECT REJECT-FILE                                               
000800     ASSIGN TO ZFERROT                                            
000900     ORGANIZATION IS SEQUENTIAL.                                  
