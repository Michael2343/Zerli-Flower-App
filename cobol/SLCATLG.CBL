000100******************************************************************
000200* SLCATLG.CBL                                                     
000300* SELECT CLAUSE - PRODUCT CATALOG MASTER, ONE RECORD PER          
000400* SELLABLE ITEM.  MAINTAINED BY MERCHANDISING, LOADED FRESH       
000500* EACH RUN, SORTED ASCENDING AND UNIQUE ON PRODUCT CODE.          
000600******************************************************************
000700 SELECT CATALOG-FILE                                              
000800     ASSIGN TO ZFCATIN                                            
000900     ORGANIZATION IS SEQUENTIAL.                                  
