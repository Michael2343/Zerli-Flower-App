000100******************************************************************
000200* SLORDER.CBL                                                     
000300* SELECT CLAUSE - MONTHLY ORDER-DETAIL INPUT FILE.                
000400* RECEIVED FROM THE BRANCH ORDER-ENTRY SYSTEM ONCE A MONTH,       
000500* PRESORTED ASCENDING BY BRANCH-ID THEN ORDER-ID BY THE           
000600* FEEDER JOB THAT RUNS AHEAD OF THIS STEP.                        
000700******************************************************************
000800 SELECT ORDER-FILE                                                
000900     ASSIGN TO ZFORDIN                                            
001000     ORGANIZATION IS SEQUENTIAL.                                  
