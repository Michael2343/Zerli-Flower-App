000100******************************************************************
000200* COMPLAINTS-REPORT.COB
000300* MONTHLY CUSTOMER-COMPLAINT SUMMARY BY BRANCH FOR THE
000400* ZERLI FLOWER SHOP CHAIN.
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.        ZFM300.
000800 AUTHOR.            H. BRANNIGAN.
000900 INSTALLATION.      ZERLI FLOWER SHOP - DATA PROCESSING.
001000 DATE-WRITTEN.      SEPTEMBER 1985.
001100 DATE-COMPILED.
001200 SECURITY.          COMPANY CONFIDENTIAL - BATCH ONLY.
001300******************************************************************
001400* CHANGE LOG
001500* ---------- ---- ------- --------------------------------
001600* DATE       WHO  REQ #   DESCRIPTION
001700* ---------- ---- ------- --------------------------------
001800* 1985-09-30 HJB  ------  ORIGINAL PROGRAM.  SUMMARIZES
001900*                         CUSTOMER COMPLAINTS BY BRANCH
002000*                         AND COMPLAINT STATUS.
002100* 1990-04-17 CMR  1198    ADDED REFUND-AMOUNT COLUMN TO
002200*                         THE BRANCH SUMMARY LINE.
002300* 1998-11-30 DWK  1489    Y2K - FDCMPLNT DATE WAS ALREADY
002400*                         FULL CCYYMMDD, NO CHANGE NEEDED
002500*                         HERE; VERIFIED FOR THE 1999
002600*                         REGRESSION RUN.
002700* 2021-01-18 HJB  2110    REJECTED-STATUS COUNT ADDED TO
002800*                         THE GRAND TOTAL LINE PER THE
002900*                         BRANCH AUDIT COMMITTEE REQUEST.
003000* 2023-02-14 RTM  2298    SPLIT REFUND ACCUMULATORS OUT TO
003100*                         DOLLARS/CENTS FOR THE NEW LOCKBOX
003200*                         RECONCILIATION EXTRACT.
003300******************************************************************
003400* THIS RUN IS STEP 2 OF THE MONTH-END CYCLE (SEE
003500* ZERLI-MONTH-END-DRIVER.COB).  IT READS THE MONTH'S CUSTOMER
003600* COMPLAINT FILE, EDITS EACH RECORD'S STATUS CODE, ROLLS THE
003700* GOOD ONES UP BY BRANCH AND OVERALL, AND PRINTS THE
003800* COMPLAINTS SUMMARY REPORT THE BRANCH AUDIT COMMITTEE
003900* REVIEWS AT ITS MONTHLY MEETING.
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900* THE MONTH'S RAW COMPLAINT LOG, ONE RECORD PER CUSTOMER
005000* CALL OR LETTER, PRESORTED ASCENDING BY BRANCH ID.
005100     COPY "SLCMPLNT.CBL".
005200
005300* PRINTER-FILE CARRIES THE COMPLAINTS SUMMARY REPORT.
005400     SELECT PRINTER-FILE
005500     ASSIGN TO ZFCMPPT
005600     ORGANIZATION IS LINE SEQUENTIAL.
005700******************************************************************
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100* CMP- FIELDS - BRANCH, STATUS CODE, REFUND AMOUNT.
006200     COPY "FDCMPLNT.CBL".
006300
006400* A PLAIN LINE-SEQUENTIAL PRINT FILE, SAME 132-COLUMN SHAPE
006500* AS THE BRANCH INCOME REPORT IN ORDER-PRICING-BATCH.COB.
006600     FD  PRINTER-FILE
006700     LABEL RECORDS ARE OMITTED.
006800     01  REPORT-RECORD              PIC X(132).
006900******************************************************************
007000 WORKING-STORAGE SECTION.
007100
007200* -------------------- RUN-DATE WORK AREA -----------------
007300 01  W-RUN-DATE-TODAY.
007400     05  W-RUN-YY             PIC 9(02).
007500     05  W-RUN-MM             PIC 9(02).
007600     05  W-RUN-DD             PIC 9(02).
007700* REDEFINE AS ONE 6-DIGIT NUMBER FOR THE HEADING MOVE.
007800 01  W-RUN-DATE-NUM REDEFINES W-RUN-DATE-TODAY
007900     PIC 9(06).
008000
008100* -------------------- SWITCHES AND FLAGS -------------------
008200* END-OF-COMPLAINTS SIGNALS THE READ LOOP IS DONE - SET ONLY
008300* BY 0210-READ-NEXT-COMPLAINT-RECORD, TESTED ONLY IN
008400* 0000-MAIN-CONTROL.
008500 01  W-END-OF-COMPLAINTS   PIC X      VALUE "N".
008600     88  END-OF-COMPLAINTS VALUE "Y".
008700* RESET AT THE TOP OF EVERY 0300 STATUS EDIT AND SET WHEN
008800* THE STATUS CODE IS NONE OF THE THREE THE SERVICE DESK
008900* RECOGNIZES.
009000 01  W-INVALID-COMPLAINT  PIC X      VALUE "N".
009100     88  INVALID-COMPLAINT VALUE "Y".
009200* STARTS "Y" SO THE FIRST COMPLAINT ON THE FILE FORCES A
009300* BRANCH HEADING BEFORE ANY DETAIL LINE IS EVER PRINTED.
009400 01  W-FIRST-BRANCH       PIC X      VALUE "Y".
009500     88  FIRST-BRANCH       VALUE "Y".
009600
009700* -------------------- BRANCH CONTROL-BREAK WORK -------------
009800* RESET TO ZERO EACH TIME 0610-PRINT-BRANCH-TOTAL-LINE FIRES,
009900* SO THESE ONLY EVER CARRY ONE BRANCH'S WORTH OF ACTIVITY.
010000 01  W-SAVED-BRANCH-ID       PIC 9(03)  VALUE ZERO.
010100 01  W-BRANCH-OPEN-COUNT     PIC 9(05)  COMP VALUE ZERO.
010200 01  W-BRANCH-HANDLE-COUNT   PIC 9(05)  COMP VALUE ZERO.
010300 01  W-BRANCH-CLOSED-COUNT   PIC 9(05)  COMP VALUE ZERO.
010400 01  W-BRANCH-TOTAL-COUNT    PIC 9(05)  COMP VALUE ZERO.
010500 01  W-BRANCH-REFUND-AMT     PIC 9(07)V99   VALUE ZERO.
010600* DOLLARS/CENTS VIEW FEEDS THE LOCKBOX RECONCILIATION JOB
010700* THAT RUNS BEHIND THIS PROGRAM (REQ #2298) - THAT JOB READS
010800* WHOLE DOLLARS AND CENTS AS TWO SEPARATE FIELDS, NOT ONE
010900* PACKED V99 AMOUNT.
011000 01  W-BRANCH-REFUND-AMT-R REDEFINES
011100     W-BRANCH-REFUND-AMT.
011200     05  W-BRANCH-REFUND-DOLLARS  PIC 9(07).
011300     05  W-BRANCH-REFUND-CENTS    PIC 9(02).
011400
011500* -------------------- GRAND TOTAL (RUN COUNTERS) --------------
011600* CARRIED FOR THE LIFE OF THE RUN - NEVER RESET UNTIL THE
011700* NEXT MONTH'S JOB STEP STARTS COLD.
011800 01  W-GRAND-OPEN-COUNT      PIC 9(07)  COMP VALUE ZERO.
011900 01  W-GRAND-HANDLE-COUNT    PIC 9(07)  COMP VALUE ZERO.
012000 01  W-GRAND-CLOSED-COUNT    PIC 9(07)  COMP VALUE ZERO.
012100 01  W-GRAND-REFUND-AMT      PIC 9(09)V99   VALUE ZERO.
012200
012300* -------------------- PAGE CONTROL ---------------------------
012400* SAME PAGE-FULL CONVENTION AS ORDER-PRICING-BATCH.COB - 55
012500* LINES SINCE THE PRINTED LINES, NOT SINCE THE LAST HEADING.
012600 01  W-PAGE-NUMBER           PIC 9(04)  COMP VALUE ZERO.
012700 01  W-PRINTED-LINES         PIC 9(02)  COMP VALUE ZERO.
012800     88  PAGE-FULL           VALUE 55 THRU 99.
012900
013000* -------------------- REPORT LINES ----------------------------
013100* SIX 01-GROUPS, ONE PER LINE STYLE ON THE COMPLAINTS SUMMARY
013200* REPORT.  EACH IS MOVED WHOLE TO REPORT-RECORD AND WRITTEN -
013300* NONE OF THEM IS EVER USED AS THE FD RECORD ITSELF.
013400* PRINTED ONCE PER PAGE, ACROSS THE VERY TOP.
013500 01  TITLE-LINE.
013600     05  FILLER              PIC X(35) VALUE SPACES.
013700     05  FILLER              PIC X(28)
013800         VALUE "ZERLI FLOWER SHOP - BRANCH".
013900     05  FILLER              PIC X(20)
014000         VALUE " COMPLAINTS REPORT".
014100     05  FILLER              PIC X(25) VALUE SPACES.
014200     05  FILLER              PIC X(05) VALUE "PAGE:".
014300* CURRENT PAGE, EDITED - ZERO-SUPPRESSED.
014400     05  PAGE-NUMBER       PIC ZZZ9.
014500     05  FILLER              PIC X(15) VALUE SPACES.
014600
014700* THE MONTH THIS RUN COVERS - THE RUN DATE, NOT A REPORTING
014800* PERIOD KEYED IN BY ANYONE.
014900 01  SUBTITLE-LINE.
015000     05  FILLER              PIC X(40) VALUE SPACES.
015100     05  FILLER              PIC X(16) VALUE "FOR PERIOD OF: ".
015200     05  D-RUN-MM           PIC 99.
015300     05  FILLER              PIC X(01) VALUE "/".
015400     05  D-RUN-DD           PIC 99.
015500     05  FILLER              PIC X(01) VALUE "/".
015600     05  D-RUN-YY           PIC 99.
015700     05  FILLER              PIC X(68) VALUE SPACES.
015800
015900* COLUMN CAPTIONS - PAIRED WITH HEADING-2'S UNDERSCORE RULE.
016000 01  HEADING-1.
016100     05  FILLER              PIC X(06) VALUE "BRANCH".
016200     05  FILLER              PIC X(05) VALUE SPACES.
016300     05  FILLER              PIC X(04) VALUE "OPEN".
016400     05  FILLER              PIC X(05) VALUE SPACES.
016500     05  FILLER              PIC X(06) VALUE "HANDLE".
016600     05  FILLER              PIC X(05) VALUE SPACES.
016700     05  FILLER              PIC X(06) VALUE "CLOSED".
016800     05  FILLER              PIC X(05) VALUE SPACES.
016900     05  FILLER              PIC X(05) VALUE "TOTAL".
017000     05  FILLER              PIC X(06) VALUE SPACES.
017100     05  FILLER              PIC X(07) VALUE "REFUNDS".
017200     05  FILLER              PIC X(72) VALUE SPACES.
017300
017400* UNDERSCORE RULE UNDER HEADING-1 - PLAIN DASHES, NO GRAPHICS.
017500 01  HEADING-2.
017600     05  FILLER              PIC X(06) VALUE "------".
017700     05  FILLER              PIC X(05) VALUE SPACES.
017800     05  FILLER              PIC X(04) VALUE "----".
017900     05  FILLER              PIC X(05) VALUE SPACES.
018000     05  FILLER              PIC X(06) VALUE "------".
018100     05  FILLER              PIC X(05) VALUE SPACES.
018200     05  FILLER              PIC X(06) VALUE "------".
018300     05  FILLER              PIC X(05) VALUE SPACES.
018400     05  FILLER              PIC X(05) VALUE "-----".
018500     05  FILLER              PIC X(06) VALUE SPACES.
018600     05  FILLER              PIC X(12) VALUE "------------".
018700     05  FILLER              PIC X(67) VALUE SPACES.
018800
018900* ONE LINE PER BRANCH - UNLIKE THE BRANCH INCOME REPORT,
019000* THERE IS NO PER-COMPLAINT DETAIL LINE HERE, ONLY A ROLLED-UP
019100* BRANCH SUBTOTAL.  MERCHANDISING NEVER ASKED TO SEE THE
019200* INDIVIDUAL COMPLAINTS ON PAPER, ONLY THE COUNTS.
019300 01  DETAIL-1.
019400* BRANCH NUMBER FOR THIS SUBTOTAL LINE.
019500     05  D-BRANCH-ID         PIC 999.
019600     05  FILLER              PIC X(08) VALUE SPACES.
019700     05  D-OPEN-COUNT        PIC ZZ9.
019800     05  FILLER              PIC X(06) VALUE SPACES.
019900     05  D-HANDLE-COUNT      PIC ZZ9.
020000     05  FILLER              PIC X(07) VALUE SPACES.
020100     05  D-CLOSED-COUNT      PIC ZZ9.
020200     05  FILLER              PIC X(07) VALUE SPACES.
020300     05  D-TOTAL-COUNT       PIC ZZZ9.
020400     05  FILLER              PIC X(06) VALUE SPACES.
020500     05  D-REFUND-AMOUNT     PIC Z,ZZZ,ZZ9.99.
020600     05  FILLER              PIC X(70) VALUE SPACES.
020700
020800* PRINTED EXACTLY ONCE, AT END OF JOB, AFTER THE VERY LAST
020900* BRANCH'S SUBTOTAL - THE FIGURE THE AUDIT COMMITTEE READS
021000* OFF FIRST AT ITS MONTHLY MEETING.
021100 01  GRAND-TOTAL-LINE.
021200     05  FILLER              PIC X(11) VALUE "GRAND TOTAL".
021300     05  FILLER              PIC X(04) VALUE SPACES.
021400     05  D-GRAND-OPEN-COUNT PIC ZZ9.
021500     05  FILLER              PIC X(06) VALUE SPACES.
021600     05  D-GRAND-HANDLE-COUNT PIC ZZ9.
021700     05  FILLER              PIC X(07) VALUE SPACES.
021800     05  D-GRAND-CLOSED-COUNT PIC ZZ9.
021900     05  FILLER              PIC X(07) VALUE SPACES.
022000     05  D-GRAND-TOTAL-COUNT PIC ZZZ9.
022100     05  FILLER              PIC X(06) VALUE SPACES.
022200     05  D-GRAND-REFUND-AMOUNT PIC ZZ,ZZZ,ZZ9.99.
022300     05  FILLER              PIC X(65) VALUE SPACES.
022400
022500* LAST LINE ON THE REPORT - HOW MANY COMPLAINT RECORDS CARRIED
022600* A STATUS CODE THE SERVICE DESK DOES NOT RECOGNIZE (REQ
022700* #2110).  A HIGH COUNT HERE MEANS THE COMPLAINT-LOGGING
022800* SCREEN AT THE BRANCH IS LETTING BAD CODES THROUGH.
022900 01  REJECT-COUNT-LINE.
023000     05  FILLER              PIC X(29)
023100         VALUE "COMPLAINTS REJECTED (STATUS)-".
023200     05  D-REJECT-COUNT     PIC ZZZ,ZZ9.
023300     05  FILLER              PIC X(96) VALUE SPACES.
023400
023500* -------------------- RUN TOTALS CARRIED STANDALONE ----------
023600* W-GRAND-TOTAL-COUNT AND W-REJECT-COUNT ARE THE TWO FIGURES
023700* OPS READS OFF THE JOB LOG TO CONFIRM THE RUN BALANCED - HELD
023800* AS 77-LEVELS, NOT UNDER ANY GROUP, SO THEY STAND OUT.
023900 77  W-GRAND-TOTAL-COUNT     PIC 9(07)  COMP VALUE ZERO.
024000 77  W-REJECT-COUNT          PIC 9(07)  COMP VALUE ZERO.
024100******************************************************************
024200 PROCEDURE DIVISION.
024300******************************************************************
024400* JOB CONTROL PARAGRAPH.  OPENS BOTH FILES, DRIVES THE READ/
024500* EDIT/ACCUMULATE LOOP TO END OF FILE, THEN FALLS INTO
024600* 0900-END-OF-JOB FOR THE CLOSING TOTALS.
024700 0000-MAIN-CONTROL.
024800
024900* RUN DATE STAMPS EVERY PAGE HEADING - PULLED ONCE FROM THE
025000* SYSTEM CLOCK AT THE TOP OF THE STEP, NOT RE-ACCEPTED LATER.
025100     ACCEPT W-RUN-DATE-TODAY FROM DATE.
025200
025300     OPEN INPUT  COMPLAINT-FILE
025400     OPEN OUTPUT PRINTER-FILE.
025500
025600* FORCE THE FIRST DETAIL LINE TO TRIGGER A PAGE THROW SO THE
025700* VERY FIRST BRANCH HEADING ALWAYS PRINTS ON A FRESH PAGE.
025800     MOVE ZERO TO W-PAGE-NUMBER
025900     MOVE 99   TO W-PRINTED-LINES.
026000
026100* CLASSIC PRIMING READ - ONE RECORD IS ALWAYS SITTING IN
026200* COMPLAINT-RECORD BEFORE 0200-PROCESS-ONE-COMPLAINT IS EVER
026300* PERFORMED.
026400     PERFORM 0210-READ-NEXT-COMPLAINT-RECORD.
026500     PERFORM 0200-PROCESS-ONE-COMPLAINT
026600     UNTIL END-OF-COMPLAINTS.
026700
026800* END OF FILE - CLOSE OUT TOTALS AND PRINT THE GRAND TOTAL
026900* AND REJECTED-STATUS COUNT LINES.
027000     PERFORM 0900-END-OF-JOB THRU 0900-EXIT.
027100
027200     CLOSE COMPLAINT-FILE
027300     CLOSE PRINTER-FILE.
027400
027500     EXIT PROGRAM.
027600
027700* NEVER REACHED WHEN CALLED FROM ZERLI-MONTH-END-DRIVER.COB -
027800* KEPT ONLY SO THIS PROGRAM CAN ALSO BE RUN STANDALONE AT THE
027900* OPERATOR CONSOLE DURING TESTING.
028000     STOP RUN.
028100******************************************************************
028200* MAIN LOOP - ONE ITERATION PER COMPLAINT RECORD ALREADY
028300* IN MEMORY (0210 PRE-READS THE NEXT ONE ON THE WAY OUT).
028400* THE BRANCH BREAK IS TESTED BEFORE THE STATUS EDIT SO A
028500* REJECTED COMPLAINT STILL TRIGGERS A NEW BRANCH HEADING WHEN
028600* IT STARTS A NEW BRANCH'S BLOCK.
028700 0200-PROCESS-ONE-COMPLAINT.
028800
028900     PERFORM 0600-BRANCH-BREAK-CHECK.
029000     PERFORM 0300-EDIT-COMPLAINT-STATUS.
029100
029200* A REJECTED COMPLAINT ONLY EVER BUMPS THE REJECT COUNT - IT
029300* NEVER TOUCHES A BRANCH OR GRAND ACCUMULATOR.
029400     IF INVALID-COMPLAINT
029500     ADD 1 TO W-REJECT-COUNT
029600     ELSE
029700     PERFORM 0400-ACCUMULATE-COMPLAINT.
029800
029900     PERFORM 0210-READ-NEXT-COMPLAINT-RECORD.
030000******************************************************************
030100 0210-READ-NEXT-COMPLAINT-RECORD.
030200
030300* SHARED BY THE PRIMING READ IN 0000-MAIN-CONTROL AND BY EVERY
030400* SUBSEQUENT PASS THROUGH 0200-PROCESS-ONE-COMPLAINT.
030500     READ COMPLAINT-FILE
030600     AT END
030700     MOVE "Y" TO W-END-OF-COMPLAINTS.
030800******************************************************************
030900* A COMPLAINT WHOSE STATUS IS NOT ONE OF THE THREE THE
031000* SERVICE DESK RECOGNIZES (OPEN, IN HANDLING, CLOSED) IS
031100* COUNTED AS REJECTED AND TAKES NO FURTHER PART IN THE
031200* BRANCH OR GRAND TOTALS.  UNLIKE THE ORDER-PRICING STEP THIS
031300* IS A SINGLE RULE, NOT A CHAIN - THERE IS ONLY ONE WAY A
031400* COMPLAINT RECORD CAN FAIL.
031500 0300-EDIT-COMPLAINT-STATUS.
031600
031700* RESET FRESH FOR EVERY COMPLAINT - AN OLD REJECT FLAG MUST
031800* NEVER LEAK THROUGH TO THE NEXT RECORD.
031900     MOVE "N" TO W-INVALID-COMPLAINT.
032000
032100     IF NOT CMP-OPEN
032200     AND NOT CMP-IN-HANDLING
032300     AND NOT CMP-CLOSED
032400     MOVE "Y" TO W-INVALID-COMPLAINT.
032500******************************************************************
032600* BRANCH AND GRAND ACCUMULATORS - ACCEPTED COMPLAINTS ONLY.
032700* EACH FIGURE IS CARRIED TWICE - ONCE FOR THE CURRENT BRANCH'S
032800* SUBTOTAL LINE, ONCE FOR THE RUN'S GRAND TOTAL LINE.
032900 0400-ACCUMULATE-COMPLAINT.
033000
033100     ADD 1 TO W-BRANCH-TOTAL-COUNT
033200     W-GRAND-TOTAL-COUNT.
033300     ADD CMP-REFUND-AMOUNT TO W-BRANCH-REFUND-AMT
033400     W-GRAND-REFUND-AMT.
033500
033600* EXACTLY ONE OF THE THREE STATUS BUCKETS TAKES THE COMPLAINT
033700* - 0300 HAS ALREADY GUARANTEED THE STATUS IS ONE OF THE
033800* THREE VALID CODES BY THE TIME EXECUTION REACHES HERE.
033900     IF CMP-OPEN
034000     ADD 1 TO W-BRANCH-OPEN-COUNT W-GRAND-OPEN-COUNT
034100     ELSE
034200     IF CMP-IN-HANDLING
034300     ADD 1 TO W-BRANCH-HANDLE-COUNT W-GRAND-HANDLE-COUNT
034400     ELSE
034500     ADD 1 TO W-BRANCH-CLOSED-COUNT W-GRAND-CLOSED-COUNT.
034600******************************************************************
034700* BRANCH CONTROL BREAK.  COMPLAINTS ARRIVE PRESORTED
034800* ASCENDING BY BRANCH ID, SO A SIMPLE SAVED-KEY COMPARE IS
034900* ALL THAT IS NEEDED.  REJECTED COMPLAINTS DO NOT PREVENT A
035000* BREAK - THE BREAK IS ON CMP-BRANCH-ID REGARDLESS OF
035100* WHETHER THE STATUS EDIT PASSED.
035200 0600-BRANCH-BREAK-CHECK.
035300
035400* THE VERY FIRST RECORD ON THE FILE ALWAYS TAKES THIS LEG -
035500* THERE IS NO PRIOR BRANCH TO PRINT A SUBTOTAL FOR YET.
035600     IF FIRST-BRANCH
035700     MOVE "N"              TO W-FIRST-BRANCH
035800     MOVE CMP-BRANCH-ID     TO W-SAVED-BRANCH-ID
035900     PERFORM 0620-PRINT-BRANCH-HEADING
036000     ELSE
036100     IF CMP-BRANCH-ID NOT = W-SAVED-BRANCH-ID
036200     PERFORM 0610-PRINT-BRANCH-TOTAL-LINE
036300     MOVE CMP-BRANCH-ID TO W-SAVED-BRANCH-ID
036400     PERFORM 0620-PRINT-BRANCH-HEADING.
036500******************************************************************
036600* PRINTS THE JUST-FINISHED BRANCH'S SUBTOTAL LINE AND ZEROES
036700* THE BRANCH ACCUMULATORS FOR THE NEXT ONE.  ALSO CALLED FROM
036800* 0900-END-OF-JOB TO CLOSE OUT THE VERY LAST BRANCH ON THE
036900* FILE, WHICH OTHERWISE NEVER SEES A BREAK.
037000 0610-PRINT-BRANCH-TOTAL-LINE.
037100
037200* EDIT THE FIVE ACCUMULATED BRANCH FIGURES INTO THE PRINT
037300* COPY OF THE DETAIL LINE BEFORE THE LINE IS EVER WRITTEN.
037400     MOVE W-SAVED-BRANCH-ID    TO D-BRANCH-ID.
037500     MOVE W-BRANCH-OPEN-COUNT  TO D-OPEN-COUNT.
037600     MOVE W-BRANCH-HANDLE-COUNT TO D-HANDLE-COUNT.
037700     MOVE W-BRANCH-CLOSED-COUNT TO D-CLOSED-COUNT.
037800     MOVE W-BRANCH-TOTAL-COUNT TO D-TOTAL-COUNT.
037900     MOVE W-BRANCH-REFUND-AMT  TO D-REFUND-AMOUNT.
038000
038100     PERFORM 0800-PAGE-THROW-IF-FULL THRU 0800-EXIT.
038200
038300* ONE LINE PER BRANCH, NOT PER COMPLAINT - THERE IS NO DETAIL
038400* LINE ON THIS REPORT THE WAY THERE IS ON THE BRANCH INCOME
038500* REPORT.
038600     MOVE DETAIL-1 TO REPORT-RECORD.
038700     WRITE REPORT-RECORD AFTER ADVANCING 1.
038800     ADD 1 TO W-PRINTED-LINES.
038900
039000* CLEAR THE BRANCH BUCKET - THE NEXT BRANCH STARTS FROM ZERO.
039100     MOVE ZERO TO W-BRANCH-OPEN-COUNT W-BRANCH-HANDLE-COUNT
039200     W-BRANCH-CLOSED-COUNT W-BRANCH-TOTAL-COUNT
039300     W-BRANCH-REFUND-AMT.
039400******************************************************************
039500* UNLIKE ORDER-PRICING-BATCH.COB THIS REPORT HAS NO SEPARATE
039600* BRANCH-HEADING PRINT LINE - THE BRANCH NUMBER APPEARS AS
039700* THE FIRST FIELD ON DETAIL-1 ITSELF.  THIS PARAGRAPH ONLY
039800* EVER NEEDS TO CHECK FOR A PAGE THROW BEFORE THE NEXT
039900* BRANCH'S LINE IS PRINTED.
040000 0620-PRINT-BRANCH-HEADING.
040100
040200     PERFORM 0800-PAGE-THROW-IF-FULL THRU 0800-EXIT.
040300******************************************************************
040400* CALLED BY THE SHARED 0800-PAGE-THROW-IF-FULL PARAGRAPH (SEE
040500* PL-REPORT-PAGE-THROW.CBL) WHEN A NEW PAGE IS NEEDED.  PRINTS
040600* THE TITLE, SUBTITLE AND BOTH COLUMN HEADING LINES, THEN
040700* RESETS THE LINE COUNTER.
040800 PRINT-HEADINGS.
040900
041000* PAGE NUMBER AND RUN DATE ARE EDITED FRESH EVERY TIME - THE
041100* PROGRAM NEVER ASSUMES THE PRINT-LINE COPIES FROM LAST PAGE
041200* ARE STILL SITTING THERE CORRECTLY.
041300     ADD 1 TO W-PAGE-NUMBER.
041400     MOVE W-PAGE-NUMBER TO PAGE-NUMBER.
041500     MOVE W-RUN-MM TO D-RUN-MM.
041600     MOVE W-RUN-DD TO D-RUN-DD.
041700     MOVE W-RUN-YY TO D-RUN-YY.
041800
041900* TOP-OF-FORM ON THE VERY FIRST WRITE SKIPS TO A FRESH SHEET
042000* ON THE LINE PRINTER; EVERY OTHER LINE JUST ADVANCES ONE OR
042100* TWO LINES DOWN THE SAME PAGE.
042200     MOVE TITLE-LINE TO REPORT-RECORD.
042300     WRITE REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.
042400     MOVE SUBTITLE-LINE TO REPORT-RECORD.
042500     WRITE REPORT-RECORD AFTER ADVANCING 1.
042600     MOVE HEADING-1 TO REPORT-RECORD.
042700     WRITE REPORT-RECORD AFTER ADVANCING 2.
042800     MOVE HEADING-2 TO REPORT-RECORD.
042900     WRITE REPORT-RECORD AFTER ADVANCING 1.
043000* FIVE LINES WRITTEN ABOVE (TITLE, SUBTITLE, HEADING BLANK,
043100* TWO COLUMN HEADINGS) - RESET THE COUNTER TO MATCH BEFORE ANY
043200* BRANCH LINE IS PRINTED ON THE NEW PAGE.
043300     MOVE 5 TO W-PRINTED-LINES.
043400******************************************************************
043500* END OF THE COMPLAINT FILE - CLOSE OUT THE LAST BRANCH'S
043600* LINE, PRINT THE GRAND TOTAL AND THE REJECTED-STATUS COUNT.
043700 0900-END-OF-JOB.
043800
043900* THE LAST BRANCH ON THE FILE NEVER TRIPS THE BREAK LOGIC IN
044000* 0600, SINCE THERE IS NO NEXT RECORD TO NOTICE THE CHANGE -
044100* THIS CALL IS WHAT CLOSES ITS SUBTOTAL OUT.
044200     PERFORM 0610-PRINT-BRANCH-TOTAL-LINE.
044300
044400* THESE FIVE EDITS AND THE GRAND-TOTAL-LINE WRITE BELOW ARE
044500* THE ONLY PLACE THE RUN'S GRAND TOTALS EVER REACH PRINT.
044600     MOVE W-GRAND-OPEN-COUNT   TO D-GRAND-OPEN-COUNT.
044700     MOVE W-GRAND-HANDLE-COUNT TO D-GRAND-HANDLE-COUNT.
044800     MOVE W-GRAND-CLOSED-COUNT TO D-GRAND-CLOSED-COUNT.
044900     MOVE W-GRAND-TOTAL-COUNT  TO D-GRAND-TOTAL-COUNT.
045000     MOVE W-GRAND-REFUND-AMT   TO D-GRAND-REFUND-AMOUNT.
045100
045200     MOVE SPACES TO REPORT-RECORD.
045300     WRITE REPORT-RECORD AFTER ADVANCING 2.
045400     MOVE GRAND-TOTAL-LINE TO REPORT-RECORD.
045500     WRITE REPORT-RECORD AFTER ADVANCING 1.
045600
045700* LAST LINE ON THE REPORT - HOW MANY RECORDS BOUNCED ON A BAD
045800* STATUS CODE THIS RUN.
045900     MOVE W-REJECT-COUNT TO D-REJECT-COUNT.
046000     MOVE REJECT-COUNT-LINE TO REPORT-RECORD.
046100     WRITE REPORT-RECORD AFTER ADVANCING 1.
046200
046300 0900-EXIT.
046400* THRU-RANGE BOUNDARY FOR 0900-END-OF-JOB.
046500     EXIT.
046600******************************************************************
046700* SHARED PAGE-FULL TEST - SEE PL-REPORT-PAGE-THROW.CBL.  THE
046800* ORDER-PRICING PROGRAM COPIES THE SAME MEMBER SO BOTH REPORTS
046900* THROW PAGES THE SAME WAY.
047000     COPY "PL-REPORT-PAGE-THROW.CBL".
047100******************************************************************
