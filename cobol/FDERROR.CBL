000100******************************************************************
000200* FDERROR.CBL                                                     
000300* FD AND RECORD LAYOUT - ORDER-ERROR-RECORD (100 BYTES).          
000400* THE FULL 80-BYTE ORDER-DETAIL RECORD AS RECEIVED, PLUS A        
000500* 20-BYTE REASON TEXT NAMING THE FIRST RULE THE RECORD            
000600* FAILED.                                                         
000700******************************************************************
000800 FD  REJECT-FILE                                                  
000900     RECORDING MODE IS F                                          
001000     LABEL RECORDS ARE STANDARD.                                  
001100                                                                  
001200 01  ORDER-ERROR-RECORD.                                          
001300     05  ERR-ORDER-DETAIL          PIC X(80).                     
001400     05  ERR-REASON-TEXT           PIC X(20).                     
