000100******************************************************************
000200* FDCMPLNT.CBL                                                    
000300* FD AND RECORD LAYOUT - COMPLAINT-RECORD (80 BYTES).             
000400* 2015-09-30 HJB  ORIGINAL LAYOUT.
000500* 2021-01-18 HJB  ADDED CMP-DATE-R BREAKOUT TO MATCH THE
000600*                 ORDER-DATE REDEFINES IN FDORDER.CBL.            
000700******************************************************************
000800 FD  COMPLAINT-FILE                                               
000900     RECORDING MODE IS F                                          
001000     LABEL RECORDS ARE STANDARD.                                  
001100                                                                  
001200 01  COMPLAINT-RECORD.                                            
001300     05  CMP-COMPLAINT-ID          PIC 9(08).                     
001400     05  CMP-BRANCH-ID             PIC 9(03).                     
001500     05  CMP-ORDER-ID              PIC 9(08).                     
001600     05  CMP-DATE                  PIC 9(08).                     
001700     05  CMP-DATE-R REDEFINES CMP-DATE.                           
001800     10  CMP-DATE-CCYY        PIC 9(04).                          
001900     10  CMP-DATE-MM          PIC 9(02).                          
002000     10  CMP-DATE-DD          PIC 9(02).                          
002100     05  CMP-STATUS                PIC X(01).                     
002200     88  CMP-OPEN             VALUE "O".                          
002300     88  CMP-IN-HANDLING      VALUE "H".                          
002400     88  CMP-CLOSED           VALUE "C".                          
002500     05  CMP-REFUND-AMOUNT         PIC 9(05)V99.                  
002600     05  CMP-FILLER                PIC X(45).                     
