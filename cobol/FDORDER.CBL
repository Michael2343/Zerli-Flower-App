000100******************************************************************
000200* FDORDER.CBL                                                     
000300* FD AND RECORD LAYOUT - ORDER-DETAIL-RECORD (80 BYTES).          
000400* ONE RECORD PER LINE ITEM ORDERED AT A BRANCH DURING THE         
000500* REPORTING MONTH.                                                
000600* 2014-03-11 HJB  ORIGINAL LAYOUT.
000700* 2019-07-02 HJB  ADDED ORD-ORDER-DATE-R BREAKOUT SO THE
000800*                 VALIDATION STEP CAN TEST MM/DD APART.           
000900******************************************************************
001000 FD  ORDER-FILE                                                   
001100     RECORDING MODE IS F                                          
001200     LABEL RECORDS ARE STANDARD.                                  
001300                                                                  
001400 01  ORDER-DETAIL-RECORD.                                         
001500     05  ORD-ORDER-ID              PIC 9(08).                     
001600     05  ORD-BRANCH-ID             PIC 9(03).                     
001700     05  ORD-CUSTOMER-ID           PIC 9(06).                     
001800     05  ORD-ORDER-DATE            PIC 9(08).                     
001900* REDEFINE THE ORDER DATE AS CCYY/MM/DD FOR VALIDATION.           
002000     05  ORD-ORDER-DATE-R REDEFINES                               
002100             ORD-ORDER-DATE.                                      
002200     10  ORD-ORDER-CCYY       PIC 9(04).                          
002300     10  ORD-ORDER-MM         PIC 9(02).                          
002400     10  ORD-ORDER-DD         PIC 9(02).                          
002500     05  ORD-PRODUCT-CODE          PIC X(06).                     
002600     05  ORD-QUANTITY              PIC 9(04).                     
002700     05  ORD-MEMBER-FLAG           PIC X(01).                     
002800     88  ORD-MEMBER-YES       VALUE "Y".                          
002900     88  ORD-MEMBER-NO        VALUE "N".                          
003000     05  ORD-DELIVERY-FLAG         PIC X(01).                     
003100     88  ORD-DELIVERY-DROP    VALUE "D".                          
003200     88  ORD-DELIVERY-PICK    VALUE "P".                          
003300     05  ORD-GREETING-FLAG         PIC X(01).                     
003400     88  ORD-GREETING-YES     VALUE "G".                          
003500     88  ORD-GREETING-NO      VALUE SPACE.                        
003600     05  ORD-FILLER                PIC X(42).                     
