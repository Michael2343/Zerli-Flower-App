000100******************************************************************
000200* ORDER-PRICING-BATCH.COB
000300* MONTHLY ORDER VALIDATION, PRICING AND BRANCH INCOME RUN
000400* FOR THE ZERLI FLOWER SHOP CHAIN.
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.        ZFM200.
000800 AUTHOR.            H. BRANNIGAN.
000900 INSTALLATION.      ZERLI FLOWER SHOP - DATA PROCESSING.
001000 DATE-WRITTEN.      MARCH 1985.
001100 DATE-COMPILED.
001200 SECURITY.          COMPANY CONFIDENTIAL - BATCH ONLY.
001300******************************************************************
001400* CHANGE LOG
001500* ---------- ---- ------- --------------------------------
001600* DATE       WHO  REQ #   DESCRIPTION
001700* ---------- ---- ------- --------------------------------
001800* 1985-03-11 HJB  ------  ORIGINAL PROGRAM.  VALIDATES AND
001900*                         PRICES THE MONTHLY ORDER FILE AND
002000*                         PRINTS THE BRANCH INCOME REPORT.
002100* 1986-01-09 HJB  1004    ADDED QUANTITY-BREAK DISCOUNT AT
002200*                         THE 20-UNIT LEVEL; ONLY THE
002300*                         50-UNIT BREAK EXISTED BEFORE.
002400* 1988-06-22 CMR  1122    ADDED MEMBER DISCOUNT (3 PERCENT
002500*                         OF NET-OF-QUANTITY-DISCOUNT) FOR
002600*                         SUBSCRIBED MEMBERS.
002700* 1991-02-04 CMR  1247    FREE DELIVERY ABOVE $300 NET OF
002800*                         DISCOUNT; WAS A FLAT $25 FEE.
002900* 1993-10-19 DWK  1355    GREETING CARD ADD-ON CHARGE.
003000* 1994-08-01 DWK  1401    RAISED CATALOG TABLE FROM 100 TO
003100*                         150 ENTRIES (SEE WSCATTBL.CBL).
003200* 1998-11-30 DWK  1489    Y2K - FDORDER/FDCMPLNT DATES WERE
003300*                         ALREADY FULL CCYYMMDD, NO CHANGE
003400*                         NEEDED HERE; VERIFIED AND SIGNED
003500*                         OFF FOR THE 1999 REGRESSION RUN.
003600* 2020-11-02 HJB  2044    RAISED CATALOG TABLE TO 200.
003700* 2022-05-06 HJB  2201    CARVED PO-GROWTH-AREA OUT OF THE
003800*                         LEDGER FILLER (BILLING, UNUSED).
003900* 2023-02-14 RTM  2298    NEW PRODUCT DEMAND SUMMARY FILE,
004000*                         WRITTEN AT END OF JOB IN CATALOG
004100*                         ORDER FROM THE CATALOG TABLE.
004200******************************************************************
004300* THIS RUN IS STEP 1 OF THE MONTH-END CYCLE (SEE
004400* ZERLI-MONTH-END-DRIVER.COB).  IT READS THE MONTH'S ORDER
004500* FILE, EDITS EACH RECORD AGAINST THE PRODUCT CATALOG AND THE
004600* SHOP'S HOUSE RULES, PRICES THE GOOD ONES, WRITES THE PRICED
004700* ORDER LEDGER AND ERROR FILE, AND PRINTS THE BRANCH INCOME
004800* REPORT AS IT GOES.  AT END OF JOB IT ALSO DUMPS A PRODUCT
004900* DEMAND SUMMARY FILE OFF THE IN-MEMORY CATALOG TABLE.
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900* ORDERS IN, CATALOG IN, PRICED LEDGER AND ERROR FILE OUT,
006000* PRODUCT SUMMARY OUT.  SL*.CBL HOLDS ONLY THE SELECT CLAUSE
006100* SO THE ASSIGN-TO NAME CAN BE CHANGED IN ONE PLACE.
006200* THE MONTH'S RAW BRANCH ORDER UPLOAD, ONE RECORD PER LINE
006300* ITEM, PRESORTED ASCENDING BY BRANCH THEN ORDER-ID.
006400     COPY "SLORDER.CBL".
006500* PRODUCT MASTER FROM MERCHANDISING - LOADED WHOLE INTO
006600* W-CATALOG-TABLE, NEVER RE-READ DURING THE ORDER PASS.
006700     COPY "SLCATLG.CBL".
006800* PRICED-ORDER LEDGER, ONE RECORD PER GOOD ORDER, PICKED
006900* UP BY GENERAL LEDGER POSTING LATER IN THE MONTH-END CYCLE.
007000     COPY "SLLEDGER.CBL".
007100* REJECTED ORDERS, ECHOED WHOLE WITH A REASON CODE, MAILED
007200* BACK TO THE OFFENDING BRANCH BY THE HELP DESK.
007300     COPY "SLERROR.CBL".
007400* END-OF-MONTH PER-PRODUCT DEMAND FIGURES FOR MERCHANDISING.
007500     COPY "SLSUMRY.CBL".
007600
007700* PRINTER-FILE CARRIES THE BRANCH INCOME REPORT.
007800     SELECT PRINTER-FILE
007900     ASSIGN TO ZFINCPT
008000     ORGANIZATION IS LINE SEQUENTIAL.
008100******************************************************************
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500* FD*.CBL HOLDS THE FD ENTRY AND THE 01 RECORD LAYOUT TOGETHER,
008600* ONE COPYBOOK PER FILE, SO A LAYOUT CHANGE TOUCHES ONE MEMBER.
008700* ORD- FIELDS, RAW FROM THE BRANCH UPLOAD, NOT YET EDITED.
008800     COPY "FDORDER.CBL".
008900* PRD- FIELDS - PRODUCT CODE, NAME, UNIT PRICE, ACTIVE FLAG.
009000     COPY "FDCATLG.CBL".
009100* PO- FIELDS - THE PRICED RESULT OF ONE GOOD ORDER.
009200     COPY "FDLEDGER.CBL".
009300* ERR- FIELDS - THE REJECTED ORDER PLUS THE REASON TEXT.
009400     COPY "FDERROR.CBL".
009500* PS- FIELDS - ONE LINE PER PRODUCT THAT MOVED THIS MONTH.
009600     COPY "FDSUMRY.CBL".
009700
009800* THE BRANCH INCOME REPORT ITSELF - A PLAIN LINE-SEQUENTIAL
009900* PRINT FILE, 132 COLUMNS, NO CARRIAGE-CONTROL BYTE (THE
010000* ADVANCING CLAUSE ON EACH WRITE HANDLES SPACING/SKIPPING).
010100 FD  PRINTER-FILE
010200     LABEL RECORDS ARE OMITTED.
010300 01  REPORT-RECORD              PIC X(132).
010400******************************************************************
010500 WORKING-STORAGE SECTION.
010600
010700* CATALOG TABLE COPYBOOK - SEE WSCATTBL.CBL FOR THE OCCURS
010800* CLAUSE AND THE CEILING HISTORY.
010900     COPY "WSCATTBL.CBL".
011000
011100* -------------------- RUN-DATE WORK AREA -----------------
011200 01  W-RUN-DATE-TODAY.
011300     05  W-RUN-YY             PIC 9(02).
011400     05  W-RUN-MM             PIC 9(02).
011500     05  W-RUN-DD             PIC 9(02).
011600* REDEFINE AS ONE 6-DIGIT NUMBER FOR THE HEADING MOVE.
011700     01  W-RUN-DATE-NUM REDEFINES W-RUN-DATE-TODAY
011800             PIC 9(06).
011900
012000* -------------------- SWITCHES AND FLAGS -------------------
012100* END-OF-ORDERS ALSO DOUBLES AS THE CATALOG-LOAD EOF SWITCH
012200* IN 0100-LOAD-CATALOG-TABLE - THE CATALOG LOADS BEFORE ANY
012300* ORDER IS EVER READ, SO THE TWO USES NEVER OVERLAP.
012400 01  W-END-OF-ORDERS        PIC X      VALUE "N".
012500     88  END-OF-ORDERS      VALUE "Y".
012600* INVALID-ORDER IS RESET AT THE TOP OF EVERY 0300 VALIDATION
012700* PASS AND SET BY WHICHEVER CHECK PARAGRAPH FAILS FIRST.
012800 01  W-INVALID-ORDER        PIC X      VALUE "N".
012900     88  INVALID-ORDER      VALUE "Y".
013000* SET BY THE SHARED 0350-FIND-CATALOG-ITEM LOOK-UP.
013100 01  W-FOUND-CATALOG-ITEM   PIC X      VALUE "N".
013200     88  FOUND-CATALOG-ITEM VALUE "Y".
013300* STARTS "Y" SO THE VERY FIRST ORDER ON THE FILE FORCES A
013400* BRANCH HEADING BEFORE ANY DETAIL LINE IS EVER PRINTED.
013500 01  W-FIRST-BRANCH         PIC X      VALUE "Y".
013600     88  FIRST-BRANCH       VALUE "Y".
013700* PRIMED BY 0330-CHECK-PRODUCT-CODE BEFORE EACH CATALOG SEARCH.
013800 01  W-CAT-SEARCH-CODE         PIC X(06).
013900
014000* HOLDS THE TEXT FOR WHICHEVER VALIDATION RULE REJECTED THE
014100* ORDER, FOR THE ERROR FILE AND FOR NOTHING ELSE - THE REPORT
014200* ONLY PRINTS A REJECT COUNT, NOT THE REASON TEXT.
014300 01  W-REJECT-REASON           PIC X(20)  VALUE SPACES.
014400
014500* -------------------- QUANTITY / MEMBER DISCOUNT WORK ------
014600* WORK FIELDS FOR THE RATING ENGINE (0400 THRU 0450).  NONE
014700* OF THESE SURVIVE PAST ONE ORDER - THEY ARE RESET EACH TIME
014800* THROUGH BY THE PARAGRAPH THAT OWNS THEM.
014900 01  W-QTY-DISCOUNT-PCT        PIC V99    VALUE ZERO.
015000 01  W-QTY-DISCOUNT-AMT        PIC 9(07)V99 VALUE ZERO.
015100 01  W-MEMBER-DISCOUNT-AMT     PIC 9(07)V99 VALUE ZERO.
015200 01  W-NET-OF-DISCOUNT-AMT     PIC 9(07)V99 VALUE ZERO.
015300 01  W-GREETING-CHARGE         PIC 9(03)V99 VALUE ZERO.
015400
015500* -------------------- BRANCH CONTROL-BREAK WORK -------------
015600* RESET TO ZERO EACH TIME 0610-PRINT-BRANCH-TOTAL-LINE FIRES,
015700* SO THESE ONLY EVER CARRY ONE BRANCH'S WORTH OF ACTIVITY.
015800 01  W-SAVED-BRANCH-ID         PIC 9(03)  VALUE ZERO.
015900 01  W-BRANCH-ORDER-COUNT      PIC 9(05)  COMP VALUE ZERO.
016000 01  W-BRANCH-GROSS            PIC 9(09)V99   VALUE ZERO.
016100 01  W-BRANCH-DISCOUNT         PIC 9(09)V99   VALUE ZERO.
016200 01  W-BRANCH-NET              PIC 9(09)V99   VALUE ZERO.
016300
016400* -------------------- GRAND TOTAL (RUN COUNTERS) --------------
016500* CARRIED FOR THE LIFE OF THE RUN - NEVER RESET UNTIL THE
016600* NEXT MONTH'S JOB STEP STARTS COLD.
016700 01  W-GRAND-ORDER-COUNT       PIC 9(07)  COMP VALUE ZERO.
016800 01  W-GRAND-GROSS             PIC 9(10)V99   VALUE ZERO.
016900 01  W-GRAND-DISCOUNT          PIC 9(10)V99   VALUE ZERO.
017000
017100* -------------------- PAGE CONTROL ---------------------------
017200* W-PRINTED-LINES COUNTS OUTPUT LINES SINCE THE LAST HEADING;
017300* PAGE-FULL FIRES AT 55 SO THE 66-LINE FORM NEVER RUNS OVER
017400* THE BOTTOM MARGIN EVEN AFTER A FOUR-LINE BRANCH HEADING.
017500 01  W-PAGE-NUMBER             PIC 9(04)  COMP VALUE ZERO.
017600 01  W-PRINTED-LINES           PIC 9(02)  COMP VALUE ZERO.
017700     88  PAGE-FULL             VALUE 55 THRU 99.
017800
017900* -------------------- REPORT LINES ----------------------------
018000* NINE 01-GROUPS, ONE PER LINE STYLE ON THE BRANCH INCOME
018100* REPORT.  EACH IS MOVED WHOLE TO REPORT-RECORD AND WRITTEN -
018200* NONE OF THEM IS EVER USED AS THE FD RECORD ITSELF.
018300* PRINTED ONCE PER PAGE, ACROSS THE VERY TOP.
018400 01  TITLE-LINE.
018500     05  FILLER              PIC X(35) VALUE SPACES.
018600     05  FILLER              PIC X(28)
018700             VALUE "ZERLI FLOWER SHOP - BRANCH".
018800     05  FILLER              PIC X(17)
018900             VALUE " INCOME REPORT".
019000     05  FILLER              PIC X(30) VALUE SPACES.
019100     05  FILLER              PIC X(05) VALUE "PAGE:".
019200* CURRENT PAGE, EDITED - ZERO-SUPPRESSED.
019300     05  PAGE-NUMBER       PIC ZZZ9.
019400     05  FILLER              PIC X(13) VALUE SPACES.
019500
019600* THE MONTH THIS RUN COVERS - THE RUN DATE, NOT A REPORTING
019700* PERIOD KEYED IN BY ANYONE.
019800 01  SUBTITLE-LINE.
019900     05  FILLER              PIC X(40) VALUE SPACES.
020000     05  FILLER              PIC X(16) VALUE "FOR PERIOD OF: ".
020100* RUN MONTH.
020200     05  D-RUN-MM           PIC 99.
020300     05  FILLER              PIC X(01) VALUE "/".
020400     05  D-RUN-DD           PIC 99.
020500     05  FILLER              PIC X(01) VALUE "/".
020600     05  D-RUN-YY           PIC 99.
020700     05  FILLER              PIC X(68) VALUE SPACES.
020800
020900* COLUMN CAPTIONS - PAIRED WITH HEADING-2'S UNDERSCORE RULE.
021000 01  HEADING-1.
021100     05  FILLER              PIC X(08) VALUE "ORDER-ID".
021200     05  FILLER              PIC X(04) VALUE SPACES.
021300     05  FILLER              PIC X(07) VALUE "PRODUCT".
021400     05  FILLER              PIC X(05) VALUE SPACES.
021500     05  FILLER              PIC X(03) VALUE "QTY".
021600     05  FILLER              PIC X(06) VALUE SPACES.
021700     05  FILLER              PIC X(05) VALUE "GROSS".
021800     05  FILLER              PIC X(07) VALUE SPACES.
021900     05  FILLER              PIC X(08) VALUE "DISCOUNT".
022000     05  FILLER              PIC X(06) VALUE SPACES.
022100     05  FILLER              PIC X(03) VALUE "NET".
022200     05  FILLER              PIC X(70) VALUE SPACES.
022300
022400* UNDERSCORE RULE UNDER HEADING-1 - PLAIN DASHES, NO GRAPHICS.
022500 01  HEADING-2.
022600     05  FILLER              PIC X(08) VALUE "--------".
022700     05  FILLER              PIC X(04) VALUE SPACES.
022800     05  FILLER              PIC X(07) VALUE "-------".
022900     05  FILLER              PIC X(05) VALUE SPACES.
023000     05  FILLER              PIC X(03) VALUE "---".
023100     05  FILLER              PIC X(06) VALUE SPACES.
023200     05  FILLER              PIC X(12) VALUE "------------".
023300     05  FILLER              PIC X(03) VALUE SPACES.
023400     05  FILLER              PIC X(12) VALUE "------------".
023500     05  FILLER              PIC X(03) VALUE SPACES.
023600     05  FILLER              PIC X(12) VALUE "------------".
023700     05  FILLER              PIC X(57) VALUE SPACES.
023800
023900* MARKS THE START OF A NEW BRANCH'S BLOCK OF DETAIL LINES.
024000 01  BRANCH-HEADING.
024100     05  FILLER              PIC X(08) VALUE "BRANCH: ".
024200* BRANCH NUMBER FOR THIS BLOCK OF DETAIL LINES.
024300     05  D-BRANCH-ID        PIC 999.
024400     05  FILLER              PIC X(121) VALUE SPACES.
024500
024600* ONE LINE PER GOOD ORDER - REJECTED ORDERS NEVER REACH THIS
024700* PARAGRAPH SO THEY NEVER APPEAR ON THE REPORT AT ALL.
024800 01  DETAIL-LINE.
024900* ORDER-ID, ZERO-SUPPRESSED.
025000     05  D-ORDER-ID          PIC Z(7)9.
025100     05  FILLER              PIC X(04) VALUE SPACES.
025200     05  D-PRODUCT-CODE      PIC X(06).
025300     05  FILLER              PIC X(05) VALUE SPACES.
025400* UNITS ORDERED.
025500     05  D-QUANTITY          PIC Z,ZZ9.
025600     05  FILLER              PIC X(05) VALUE SPACES.
025700* GROSS BEFORE ANY DISCOUNT.
025800     05  D-GROSS             PIC Z,ZZZ,ZZ9.99.
025900     05  FILLER              PIC X(03) VALUE SPACES.
026000     05  D-DISCOUNT          PIC Z,ZZZ,ZZ9.99.
026100     05  FILLER              PIC X(03) VALUE SPACES.
026200     05  D-NET               PIC Z,ZZZ,ZZ9.99.
026300     05  FILLER              PIC X(57) VALUE SPACES.
026400
026500* PRINTED ONCE PER BRANCH, WHEN THE BRANCH BREAK FIRES AND
026600* AGAIN FOR THE LAST BRANCH ON THE FILE AT END OF JOB.
026700 01  BRANCH-TOTAL-LINE.
026800     05  FILLER              PIC X(04) VALUE SPACES.
026900     05  FILLER              PIC X(11) VALUE "BRANCH TOT-".
027000* ORDERS PRICED FOR THIS BRANCH THIS RUN.
027100     05  D-BRANCH-ORDER-COUNT PIC ZZ,ZZ9.
027200     05  FILLER              PIC X(08) VALUE " ORDERS ".
027300     05  D-BRANCH-GROSS       PIC Z,ZZZ,ZZ9.99.
027400     05  FILLER              PIC X(03) VALUE SPACES.
027500     05  D-BRANCH-DISCOUNT    PIC Z,ZZZ,ZZ9.99.
027600     05  FILLER              PIC X(03) VALUE SPACES.
027700     05  D-BRANCH-NET         PIC Z,ZZZ,ZZ9.99.
027800     05  FILLER              PIC X(61) VALUE SPACES.
027900
028000* PRINTED EXACTLY ONCE, AT END OF JOB, AFTER THE VERY LAST
028100* BRANCH'S SUBTOTAL - THIS IS THE FIGURE OPS TIES TO THE
028200* GENERAL LEDGER POSTING FOR THE MONTH.
028300 01  GRAND-TOTAL-LINE.
028400     05  FILLER              PIC X(04) VALUE SPACES.
028500     05  FILLER              PIC X(11) VALUE "GRAND TOTAL".
028600* ORDERS PRICED, ALL BRANCHES, THIS RUN.
028700     05  D-GRAND-ORDER-COUNT PIC ZZZ,ZZ9.
028800     05  FILLER              PIC X(08) VALUE " ORDERS ".
028900     05  D-GRAND-GROSS       PIC ZZ,ZZZ,ZZ9.99.
029000     05  FILLER              PIC X(02) VALUE SPACES.
029100     05  D-GRAND-DISCOUNT    PIC ZZ,ZZZ,ZZ9.99.
029200     05  FILLER              PIC X(02) VALUE SPACES.
029300     05  D-GRAND-NET         PIC ZZ,ZZZ,ZZ9.99.
029400     05  FILLER              PIC X(59) VALUE SPACES.
029500
029600* LAST LINE ON THE REPORT - HOW MANY ORDERS BOUNCED TO THE
029700* ERROR FILE THIS RUN.  A HIGH COUNT HERE IS THE FIRST THING
029800* THE HELP DESK CHECKS WHEN A BRANCH CALLS IN CONFUSED.
029900 01  REJECT-COUNT-LINE.
030000     05  FILLER              PIC X(04) VALUE SPACES.
030100     05  FILLER              PIC X(24)
030200             VALUE "ORDERS REJECTED (ERROR)-".
030300* ORDERS THAT FAILED VALIDATION, ALL BRANCHES.
030400     05  D-REJECT-COUNT     PIC ZZZ,ZZ9.
030500     05  FILLER              PIC X(97) VALUE SPACES.
030600
030700* -------------------- RUN TOTALS CARRIED STANDALONE ----------
030800* W-GRAND-NET AND W-REJECT-COUNT ARE THE TWO FIGURES OPS
030900* READS OFF THE JOB LOG TO CONFIRM THE RUN BALANCED - HELD
031000* AS 77-LEVELS, NOT UNDER ANY GROUP, SO THEY STAND OUT.
031100 77  W-GRAND-NET               PIC 9(10)V99   VALUE ZERO.
031200 77  W-REJECT-COUNT            PIC 9(07)  COMP VALUE ZERO.
031300******************************************************************
031400 PROCEDURE DIVISION.
031500******************************************************************
031600* JOB CONTROL PARAGRAPH.  OPENS EVERYTHING, DRIVES THE READ/
031700* VALIDATE/PRICE LOOP TO END OF FILE, THEN FALLS INTO
031800* 0900-END-OF-JOB FOR THE CLOSING TOTALS AND SUMMARY FILE.
031900 0000-MAIN-CONTROL.
032000* RUN DATE STAMPS EVERY PAGE HEADING - PULLED ONCE FROM THE
032100* SYSTEM CLOCK AT THE TOP OF THE STEP, NOT RE-ACCEPTED LATER.
032200     ACCEPT W-RUN-DATE-TODAY FROM DATE.
032300
032400
032500* THE CATALOG MUST BE FULLY RESIDENT BEFORE THE FIRST ORDER IS
032600* EVER VALIDATED - 0330-CHECK-PRODUCT-CODE ASSUMES THE TABLE
032700* IS ALREADY BUILT.
032800* THRU-RANGE BOUNDARY FOR 0100-LOAD-CATALOG-TABLE.
032900     PERFORM 0100-LOAD-CATALOG-TABLE THRU 0100-EXIT.
033000
033100* FIVE FILES OPEN FOR THIS STEP - ONE INPUT, FOUR OUTPUT.  THE
033200* PRINTER FILE OPENS LAST SO A FAILURE TO OPEN ANY DATA FILE
033300* NEVER LEAVES A HALF-WRITTEN REPORT BEHIND.
033400     OPEN INPUT  ORDER-FILE
033500     OPEN OUTPUT LEDGER-FILE
033600     OPEN OUTPUT REJECT-FILE
033700     OPEN OUTPUT SUMMARY-FILE
033800     OPEN OUTPUT PRINTER-FILE.
033900
034000* FORCE THE FIRST DETAIL LINE TO TRIGGER A PAGE THROW SO THE
034100* VERY FIRST BRANCH HEADING ALWAYS PRINTS ON A FRESH PAGE.
034200     MOVE ZERO TO W-PAGE-NUMBER
034300     MOVE 99   TO W-PRINTED-LINES.
034400
034500* CLASSIC PRIMING READ - ONE RECORD IS ALWAYS SITTING IN
034600* ORDER-DETAIL-RECORD BEFORE 0200-PROCESS-ONE-ORDER IS EVER
034700* PERFORMED, SO THE LOOP TEST BELOW NEVER PROCESSES A
034800* LEFTOVER RECORD FROM THE PRIOR READ.
034900     PERFORM 0210-READ-NEXT-ORDER-RECORD.
035000     PERFORM 0200-PROCESS-ONE-ORDER
035100     UNTIL END-OF-ORDERS.
035200
035300* END OF FILE - CLOSE OUT TOTALS, PRINT THE GRAND TOTAL BLOCK
035400* AND DUMP THE PRODUCT SUMMARY FILE.
035500* THRU-RANGE BOUNDARY FOR 0900-END-OF-JOB.
035600     PERFORM 0900-END-OF-JOB THRU 0900-EXIT.
035700
035800* CLOSE IN THE SAME ORDER THE FILES WERE OPENED.
035900     CLOSE ORDER-FILE
036000     CLOSE LEDGER-FILE
036100     CLOSE REJECT-FILE
036200     CLOSE SUMMARY-FILE
036300     CLOSE PRINTER-FILE.
036400
036500     EXIT PROGRAM.
036600
036700* NEVER REACHED WHEN CALLED FROM ZERLI-MONTH-END-DRIVER.COB -
036800* KEPT ONLY SO THIS PROGRAM CAN ALSO BE RUN STANDALONE AT THE
036900* OPERATOR CONSOLE DURING TESTING.
037000     STOP RUN.
037100******************************************************************
037200* LOAD THE CATALOG FILE INTO W-CATALOG-TABLE, ASCENDING BY
037300* PRODUCT CODE AS RECEIVED FROM MERCHANDISING.  PER-PRODUCT
037400* ACCUMULATORS ARE ZEROED HERE SO 0500-ACCUMULATE-TOTALS CAN
037500* JUST ADD INTO THEM AS ORDERS ARE PRICED.  BORROWS
037600* W-END-OF-ORDERS FOR ITS OWN EOF TEST SINCE THE ORDER FILE
037700* HAS NOT BEEN OPENED YET AT THIS POINT IN THE RUN.
037800 0100-LOAD-CATALOG-TABLE.
037900
038000* START THE TABLE EMPTY - THE COUNT DOUBLES AS THE HIGH-WATER
038100* SUBSCRIPT FOR EVERY LOOK-UP THAT FOLLOWS.
038200     MOVE ZERO TO W-CATALOG-COUNT.
038300     OPEN INPUT CATALOG-FILE.
038400
038500     PERFORM 0110-READ-ONE-CATALOG-RECORD
038600     UNTIL END-OF-ORDERS.
038700
038800     CLOSE CATALOG-FILE.
038900* RESET FOR THE ORDER FILE'S OWN USE OF THE SAME SWITCH.
039000     MOVE "N" TO W-END-OF-ORDERS.
039100
039200 0100-EXIT.
039300     EXIT.
039400******************************************************************
039500 0110-READ-ONE-CATALOG-RECORD.
039600
039700     READ CATALOG-FILE
039800     AT END
039900     MOVE "Y" TO W-END-OF-ORDERS
040000     NOT AT END
040100* THE TABLE INDEX TRACKS THE COUNT ONE-FOR-ONE, SO SETTING IT
040200* FROM W-CATALOG-COUNT AFTER THE ADD IS ENOUGH - NO SEPARATE
040300* SUBSCRIPT BOOKKEEPING NEEDED.
040400* ONE CATALOG RECORD BECOMES ONE TABLE ENTRY - THE FILE IS
040500* NEVER RE-READ, SO THIS IS THE ONLY PLACE THESE FIELDS ARE SET.
040600     ADD 1 TO W-CATALOG-COUNT
040700     SET W-CATALOG-IX TO W-CATALOG-COUNT
040800     MOVE PRD-PRODUCT-CODE TO
040900             W-CAT-PRODUCT-CODE (W-CATALOG-IX)
041000     MOVE PRD-PRODUCT-NAME TO
041100             W-CAT-PRODUCT-NAME (W-CATALOG-IX)
041200     MOVE PRD-UNIT-PRICE   TO
041300             W-CAT-UNIT-PRICE   (W-CATALOG-IX)
041400     MOVE PRD-ACTIVE-FLAG  TO
041500             W-CAT-ACTIVE-FLAG  (W-CATALOG-IX)
041600     MOVE ZERO TO W-CAT-TOTAL-QTY     (W-CATALOG-IX)
041700     MOVE ZERO TO W-CAT-TOTAL-REVENUE (W-CATALOG-IX).
041800******************************************************************
041900* MAIN LOOP - ONE ITERATION PER ORDER-DETAIL RECORD ALREADY
042000* IN MEMORY (0210 PRE-READS THE NEXT ONE ON THE WAY OUT).
042100* THE BRANCH BREAK IS TESTED BEFORE VALIDATION SO A REJECTED
042200* ORDER STILL TRIGGERS A NEW BRANCH HEADING WHEN IT STARTS A
042300* NEW BRANCH'S BLOCK ON THE REPORT.
042400 0200-PROCESS-ONE-ORDER.
042500
042600     PERFORM 0600-BRANCH-BREAK-CHECK.
042700* FALL-THROUGH TARGET FOR EVERY GO TO ABOVE - NO CODE OF ITS
042800* OWN, JUST THE THRU-RANGE BOUNDARY FOR 0300-VALIDATE-ORDER-
042900* RECORD THRU 0300-EXIT.
043000     PERFORM 0300-VALIDATE-ORDER-RECORD THRU 0300-EXIT.
043100
043200* A REJECTED ORDER IS NEVER PRICED, LEDGERED, ACCUMULATED OR
043300* PRINTED - IT ONLY EVER TOUCHES THE ERROR FILE.
043400     IF INVALID-ORDER
043500     PERFORM 0370-WRITE-ERROR-RECORD
043600     ELSE
043700     PERFORM 0400-PRICE-THE-ORDER THRU 0400-EXIT
043800     PERFORM 0500-ACCUMULATE-TOTALS
043900     PERFORM 0700-WRITE-LEDGER-AND-DETAIL.
044000* THE LEDGER RECORD GOES OUT FIRST - IF THE REPORT WERE TO
044100* ABEND PARTWAY THROUGH PRINTING, THE FINANCIAL RECORD FOR
044200* THIS ORDER WOULD STILL BE SAFELY ON THE LEDGER FILE.
044300
044400     PERFORM 0210-READ-NEXT-ORDER-RECORD.
044500******************************************************************
044600 0210-READ-NEXT-ORDER-RECORD.
044700
044800* SHARED BY THE PRIMING READ IN 0000-MAIN-CONTROL AND BY EVERY
044900* SUBSEQUENT PASS THROUGH 0200-PROCESS-ONE-ORDER.
045000     READ ORDER-FILE
045100     AT END
045200     MOVE "Y" TO W-END-OF-ORDERS.
045300******************************************************************
045400* FIRST-FAILING-RULE-WINS VALIDATION, IN THE ORDER THE SHOP
045500* PUBLISHES TO THE BRANCHES.  EACH CHECK PARAGRAPH SETS
045600* W-INVALID-ORDER AND W-REJECT-REASON AND THE GO TO
045700* SHORT-CIRCUITS THE REMAINING CHECKS.  DO NOT REORDER THESE
045800* PERFORM STATEMENTS WITHOUT CHECKING WITH MERCHANDISING -
045900* THE REJECTION REASON PRINTED ON THE ERROR FILE IS WHATEVER
046000* THE FIRST FAILING CHECK SETS, AND THE BRANCHES BUILD THEIR
046100* CORRECTION PROCEDURES AROUND THAT ORDER.
046200 0300-VALIDATE-ORDER-RECORD.
046300
046400* RESET FRESH FOR EVERY ORDER - AN OLD REJECT REASON MUST
046500* NEVER LEAK THROUGH TO THE NEXT RECORD'S ERROR-FILE ENTRY.
046600     MOVE "N" TO W-INVALID-ORDER.
046700     MOVE SPACES TO W-REJECT-REASON.
046800
046900     PERFORM 0310-CHECK-BRANCH-ID.
047000     IF INVALID-ORDER GO TO 0300-EXIT.
047100
047200     PERFORM 0320-CHECK-ORDER-DATE.
047300     IF INVALID-ORDER GO TO 0300-EXIT.
047400
047500     PERFORM 0330-CHECK-PRODUCT-CODE.
047600     IF INVALID-ORDER GO TO 0300-EXIT.
047700
047800     PERFORM 0340-CHECK-PRODUCT-ACTIVE.
047900     IF INVALID-ORDER GO TO 0300-EXIT.
048000
048100     PERFORM 0350-CHECK-QUANTITY.
048200     IF INVALID-ORDER GO TO 0300-EXIT.
048300
048400     PERFORM 0360-CHECK-FLAGS.
048500
048600 0300-EXIT.
048700     EXIT.
048800******************************************************************
048900* RULE 1 - BRANCH ID MUST BE PRESENT AND NUMERIC.  A ZERO
049000* BRANCH ID MEANS THE UPLOAD FROM THE BRANCH REGISTER FAILED
049100* AND THE RECORD NEVER GOT A REAL STORE NUMBER STAMPED ON IT.
049200 0310-CHECK-BRANCH-ID.
049300
049400     IF ORD-BRANCH-ID IS NOT NUMERIC
049500     OR ORD-BRANCH-ID = ZERO
049600     MOVE "Y"             TO W-INVALID-ORDER
049700     MOVE "INVALID BRANCH" TO W-REJECT-REASON.
049800******************************************************************
049900* RULE 2 - ORDER DATE MUST BE A NUMERIC CCYYMMDD WITH A
050000* PLAUSIBLE MONTH AND DAY.  NO CALENDAR TABLE LOOK-UP - THIS
050100* IS A CHEAP SANITY CHECK, NOT A FULL DATE VALIDATION.
050200 0320-CHECK-ORDER-DATE.
050300
050400     IF ORD-ORDER-DATE IS NOT NUMERIC
050500     OR ORD-ORDER-MM < 01 OR ORD-ORDER-MM > 12
050600     OR ORD-ORDER-DD < 01 OR ORD-ORDER-DD > 31
050700     MOVE "Y"           TO W-INVALID-ORDER
050800     MOVE "INVALID DATE" TO W-REJECT-REASON.
050900******************************************************************
051000* RULE 3 - PRODUCT CODE MUST EXIST IN THE CATALOG TABLE.
051100* 0350-FIND-CATALOG-ITEM (SHARED PARAGRAPH, SEE
051200* PL-FIND-CATALOG-ITEM.CBL) DOES THE LOOK-UP; THIS PARAGRAPH
051300* JUST PRIMES THE SEARCH KEY AND JUDGES THE RESULT.
051400 0330-CHECK-PRODUCT-CODE.
051500
051600     MOVE ORD-PRODUCT-CODE TO W-CAT-SEARCH-CODE.
051700     PERFORM 0350-FIND-CATALOG-ITEM THRU 0350-EXIT.
051800
051900     IF NOT FOUND-CATALOG-ITEM
052000     MOVE "Y"             TO W-INVALID-ORDER
052100     MOVE "UNKNOWN PRODUCT" TO W-REJECT-REASON.
052200******************************************************************
052300* RULE 4 - PRODUCT MUST BE ACTIVE ON THE CATALOG.  RUNS AFTER
052400* 0330 BECAUSE W-CATALOG-IX IS ONLY MEANINGFUL ONCE THE
052500* LOOK-UP HAS ALREADY FOUND THE ENTRY.
052600 0340-CHECK-PRODUCT-ACTIVE.
052700
052800     IF W-CAT-ACTIVE-FLAG (W-CATALOG-IX) NOT = "A"
052900     MOVE "Y"               TO W-INVALID-ORDER
053000     MOVE "INACTIVE PRODUCT" TO W-REJECT-REASON.
053100******************************************************************
053200* RULE 5 - QUANTITY MUST BE NUMERIC AND BETWEEN 1 AND 9999.
053300* A HIGHER QUANTITY THAN THAT IS ALMOST CERTAINLY A KEYING
053400* ERROR AT THE BRANCH REGISTER, NOT A REAL BULK ORDER.
053500 0350-CHECK-QUANTITY.
053600
053700     IF ORD-QUANTITY IS NOT NUMERIC
053800     OR ORD-QUANTITY < 1 OR ORD-QUANTITY > 9999
053900     MOVE "Y"               TO W-INVALID-ORDER
054000     MOVE "INVALID QUANTITY" TO W-REJECT-REASON.
054100******************************************************************
054200* RULE 6 - THE THREE ONE-CHARACTER FLAGS MUST EACH BE ONE OF
054300* THEIR TWO VALID VALUES.  GREETING-FLAG'S "NO" VALUE IS A
054400* SPACE RATHER THAN "N" BECAUSE THE BRANCH REGISTER LEAVES
054500* THE FIELD BLANK WHEN THE CUSTOMER DECLINES A CARD.
054600 0360-CHECK-FLAGS.
054700
054800     IF (ORD-MEMBER-FLAG NOT = "Y" AND NOT = "N")
054900     OR (ORD-DELIVERY-FLAG NOT = "D" AND NOT = "P")
055000     OR (ORD-GREETING-FLAG NOT = "G" AND NOT = SPACE)
055100     MOVE "Y"           TO W-INVALID-ORDER
055200     MOVE "INVALID FLAG" TO W-REJECT-REASON.
055300******************************************************************
055400* REJECTED ORDERS ARE ECHOED WHOLE TO THE ERROR FILE ALONG
055500* WITH THE REASON TEXT SET BY WHICHEVER 03XX CHECK FAILED,
055600* SO THE BRANCH CAN SEE EXACTLY WHAT IT SENT AND WHY IT
055700* BOUNCED.  NOTHING ELSE HAPPENS TO A REJECTED ORDER - IT IS
055800* NOT PRICED, NOT LEDGERED AND DOES NOT TOUCH THE
055900* ACCUMULATORS.
056000 0370-WRITE-ERROR-RECORD.
056100
056200     MOVE ORDER-DETAIL-RECORD TO ERR-ORDER-DETAIL.
056300     MOVE W-REJECT-REASON    TO ERR-REASON-TEXT.
056400     WRITE ORDER-ERROR-RECORD.
056500     ADD 1 TO W-REJECT-COUNT.
056600******************************************************************
056700* RATING ENGINE.  ALL MONEY ROUNDED HALF-UP AT EACH NAMED
056800* STEP PER THE PRICING SCHEDULE MERCHANDISING PUBLISHES
056900* EACH JANUARY.  THE FIVE SUB-STEPS RUN IN A FIXED ORDER
057000* BECAUSE EACH ONE FEEDS OFF THE RUNNING NET-OF-DISCOUNT
057100* FIGURE THE STEP BEFORE IT LEFT BEHIND.
057200 0400-PRICE-THE-ORDER.
057300
057400     PERFORM 0410-COMPUTE-GROSS-AMOUNT.
057500     PERFORM 0420-COMPUTE-QUANTITY-DISCOUNT.
057600     PERFORM 0430-COMPUTE-MEMBER-DISCOUNT.
057700     PERFORM 0440-COMPUTE-DELIVERY-FEE.
057800     PERFORM 0450-COMPUTE-GREETING-AND-NET.
057900
058000* THRU-RANGE BOUNDARY FOR 0400-PRICE-THE-ORDER.
058100 0400-EXIT.
058200     EXIT.
058300******************************************************************
058400* STEP 1 - COPY THE KEY FIELDS TO THE LEDGER RECORD AND PRICE
058500* THE GROSS AMOUNT AT THE CATALOG'S CURRENT UNIT PRICE.  THE
058600* CATALOG INDEX IS STILL POSITIONED FROM 0330'S LOOK-UP.
058700 0410-COMPUTE-GROSS-AMOUNT.
058800
058900* THESE FOUR FIELDS PASS THROUGH UNCHANGED FROM THE ORDER
059000* RECORD - ONLY THE MONEY FIELDS BELOW ARE ACTUALLY COMPUTED.
059100     MOVE ORD-ORDER-ID     TO PO-ORDER-ID
059200     MOVE ORD-BRANCH-ID    TO PO-BRANCH-ID
059300     MOVE ORD-PRODUCT-CODE TO PO-PRODUCT-CODE
059400     MOVE ORD-QUANTITY     TO PO-QUANTITY.
059500
059600     COMPUTE PO-GROSS-AMOUNT ROUNDED =
059700     ORD-QUANTITY * W-CAT-UNIT-PRICE (W-CATALOG-IX).
059800******************************************************************
059900* STEP 2 - QUANTITY-BREAK DISCOUNT (REQ #1004).  50 OR MORE
060000* UNITS EARNS 10 PERCENT.  20 TO 49 UNITS EARNS 5 PERCENT.
060100* UNDER 20 UNITS EARNS NO QUANTITY DISCOUNT AT ALL.
060200 0420-COMPUTE-QUANTITY-DISCOUNT.
060300
060400     IF ORD-QUANTITY >= 50
060500     MOVE .10 TO W-QTY-DISCOUNT-PCT
060600     ELSE
060700     IF ORD-QUANTITY >= 20
060800     MOVE .05 TO W-QTY-DISCOUNT-PCT
060900     ELSE
061000     MOVE ZERO TO W-QTY-DISCOUNT-PCT.
061100
061200     COMPUTE W-QTY-DISCOUNT-AMT ROUNDED =
061300     PO-GROSS-AMOUNT * W-QTY-DISCOUNT-PCT.
061400******************************************************************
061500* STEP 3 - MEMBER DISCOUNT (REQ #1122).  3 PERCENT OF GROSS
061600* LESS THE QUANTITY DISCOUNT ALREADY TAKEN, SUBSCRIBED
061700* MEMBERS ONLY.  THE TWO DISCOUNTS ARE ADDED TOGETHER HERE
061800* INTO A SINGLE PO-DISCOUNT-AMOUNT FIGURE - THE LEDGER FILE
061900* HAS NO ROOM TO CARRY THEM SEPARATELY.
062000 0430-COMPUTE-MEMBER-DISCOUNT.
062100
062200* THE RUNNING NET-OF-QUANTITY-DISCOUNT FIGURE - THIS IS WHAT
062300* THE MEMBER DISCOUNT IS TAKEN AGAINST, NOT THE RAW GROSS.
062400     COMPUTE W-NET-OF-DISCOUNT-AMT =
062500     PO-GROSS-AMOUNT - W-QTY-DISCOUNT-AMT.
062600
062700* NON-MEMBERS SKIP STRAIGHT TO ZERO - NO PARTIAL CREDIT.
062800     IF ORD-MEMBER-YES
062900     COMPUTE W-MEMBER-DISCOUNT-AMT ROUNDED =
063000     W-NET-OF-DISCOUNT-AMT * .03
063100     ELSE
063200     MOVE ZERO TO W-MEMBER-DISCOUNT-AMT.
063300
063400* THE LEDGER RECORD HAS ONE DISCOUNT FIELD, NOT TWO - THE
063500* QUANTITY AND MEMBER PIECES ARE COMBINED HERE AND ONLY HERE.
063600     ADD W-QTY-DISCOUNT-AMT W-MEMBER-DISCOUNT-AMT
063700     GIVING PO-DISCOUNT-AMOUNT.
063800******************************************************************
063900* STEP 4 - DELIVERY FEE (REQ #1247, SUPERSEDED THE OLD FLAT
064000* $25 FEE).  $25.00 UNLESS THE ORDER, NET OF DISCOUNT, IS
064100* $300.00 OR MORE - THAT EARNS FREE DELIVERY.  PICKUP ORDERS
064200* NEVER PAY A DELIVERY FEE REGARDLESS OF THE ORDER TOTAL.
064300 0440-COMPUTE-DELIVERY-FEE.
064400
064500* PICKUP ORDERS FALL STRAIGHT THROUGH THE OUTER ELSE - NO
064600* DELIVERY FEE IS EVER CHARGED WHEN THE CUSTOMER IS PICKING
064700* UP AT THE BRANCH COUNTER.
064800     IF ORD-DELIVERY-DROP
064900     IF (PO-GROSS-AMOUNT - PO-DISCOUNT-AMOUNT) < 300.00
065000     MOVE 25.00 TO PO-DELIVERY-FEE
065100     ELSE
065200     MOVE ZERO  TO PO-DELIVERY-FEE
065300     ELSE
065400     MOVE ZERO      TO PO-DELIVERY-FEE.
065500******************************************************************
065600* STEP 5 - GREETING CARD ADD-ON (REQ #1355) AND THE FINAL NET
065700* AMOUNT.  LOYALTY POINTS ARE ZEROED HERE - THE PROGRAM DOES
065800* NOT COMPUTE THEM; THAT FIELD IS RESERVED SPACE IN
065900* PO-GROWTH-AREA FOR A FUTURE LOYALTY PROGRAM (REQ #2201).
066000 0450-COMPUTE-GREETING-AND-NET.
066100
066200* FLAT $5.00 REGARDLESS OF ORDER SIZE - MERCHANDISING TREATS
066300* THE CARD AS A FIXED ADD-ON, NOT A PERCENTAGE.
066400     IF ORD-GREETING-YES
066500     MOVE 5.00 TO W-GREETING-CHARGE
066600     ELSE
066700     MOVE ZERO TO W-GREETING-CHARGE.
066800
066900* THE FINAL FIGURE POSTED TO THE LEDGER AND PRINTED ON THE
067000* DETAIL LINE - GROSS LESS DISCOUNT PLUS DELIVERY AND CARD.
067100     COMPUTE PO-NET-AMOUNT =
067200     PO-GROSS-AMOUNT - PO-DISCOUNT-AMOUNT
067300     + PO-DELIVERY-FEE + W-GREETING-CHARGE.
067400
067500* RESERVED - SEE THE 2022-05-06 CHANGE-LOG ENTRY ABOVE.
067600     MOVE ZERO TO PO-LOYALTY-POINTS.
067700******************************************************************
067800* BRANCH, PRODUCT AND GRAND ACCUMULATORS - VALID ORDERS ONLY.
067900* A REJECTED ORDER NEVER REACHES THIS PARAGRAPH AT ALL, SO
068000* THE BRANCH INCOME REPORT AND THE PRODUCT SUMMARY BOTH
068100* REFLECT PRICED ORDERS ONLY.
068200 0500-ACCUMULATE-TOTALS.
068300* THREE FIGURES CARRIED TWICE EACH - ONCE FOR THE CURRENT
068400* BRANCH'S SUBTOTAL LINE, ONCE FOR THE RUN'S GRAND TOTAL LINE.
068500
068600     ADD 1                TO W-BRANCH-ORDER-COUNT
068700                              W-GRAND-ORDER-COUNT.
068800     ADD PO-GROSS-AMOUNT    TO W-BRANCH-GROSS
068900                               W-GRAND-GROSS.
069000     ADD PO-DISCOUNT-AMOUNT TO W-BRANCH-DISCOUNT
069100                               W-GRAND-DISCOUNT.
069200     ADD PO-NET-AMOUNT      TO W-BRANCH-NET
069300                               W-GRAND-NET.
069400
069500* PER-PRODUCT DEMAND FIGURES RIDE ALONG IN THE CATALOG TABLE
069600* ITSELF (REQ #2298) SO 0910-WRITE-PRODUCT-SUMMARY CAN WALK
069700* THE TABLE IN CATALOG ORDER AT END OF JOB WITHOUT A SEPARATE
069800* SORT STEP.
069900     ADD ORD-QUANTITY  TO W-CAT-TOTAL-QTY     (W-CATALOG-IX).
070000     ADD PO-NET-AMOUNT TO W-CAT-TOTAL-REVENUE (W-CATALOG-IX).
070100******************************************************************
070200* BRANCH CONTROL BREAK.  ORDERS ARRIVE PRESORTED ASCENDING BY
070300* BRANCH THEN ORDER-ID, SO A SIMPLE SAVED-KEY COMPARE IS ALL
070400* THAT IS NEEDED.  INVALID ORDERS DO NOT PARTICIPATE IN THE
070500* BREAK LOGIC BUT DO NOT PREVENT ONE EITHER - THE BREAK IS ON
070600* ORD-BRANCH-ID REGARDLESS OF WHETHER THE RECORD VALIDATES.
070700 0600-BRANCH-BREAK-CHECK.
070800
070900* THE VERY FIRST RECORD ON THE FILE ALWAYS TAKES THIS LEG -
071000* THERE IS NO PRIOR BRANCH TO PRINT A SUBTOTAL FOR YET.
071100     IF FIRST-BRANCH
071200     MOVE "N"             TO W-FIRST-BRANCH
071300     MOVE ORD-BRANCH-ID    TO W-SAVED-BRANCH-ID
071400     PERFORM 0620-PRINT-BRANCH-HEADING
071500     ELSE
071600     IF ORD-BRANCH-ID NOT = W-SAVED-BRANCH-ID
071700     PERFORM 0610-PRINT-BRANCH-TOTAL-LINE
071800     MOVE ORD-BRANCH-ID TO W-SAVED-BRANCH-ID
071900     PERFORM 0620-PRINT-BRANCH-HEADING.
072000* A PAGE THROW HERE, BEFORE THE HEADING PRINTS, IS WHAT KEEPS
072100* A BRANCH HEADING FROM EVER LANDING ON THE LAST LINE OF A
072200* PAGE WITH NO ROOM LEFT FOR EVEN ONE DETAIL LINE UNDER IT.
072300******************************************************************
072400* PRINTS THE JUST-FINISHED BRANCH'S SUBTOTAL LINE AND ZEROES
072500* THE BRANCH ACCUMULATORS FOR THE NEXT ONE.  ALSO CALLED FROM
072600* 0900-END-OF-JOB TO CLOSE OUT THE VERY LAST BRANCH ON THE
072700* FILE, WHICH OTHERWISE NEVER SEES A BREAK.
072800 0610-PRINT-BRANCH-TOTAL-LINE.
072900* EDIT THE FOUR ACCUMULATED BRANCH FIGURES INTO THE PRINT
073000* COPIES OF THE TOTAL LINE BEFORE THE LINE IS EVER WRITTEN.
073100
073200     MOVE W-BRANCH-ORDER-COUNT TO D-BRANCH-ORDER-COUNT.
073300     MOVE W-BRANCH-GROSS       TO D-BRANCH-GROSS.
073400     MOVE W-BRANCH-DISCOUNT    TO D-BRANCH-DISCOUNT.
073500     MOVE W-BRANCH-NET         TO D-BRANCH-NET.
073600
073700     MOVE SPACES TO REPORT-RECORD.
073800     WRITE REPORT-RECORD AFTER ADVANCING 1.
073900     MOVE BRANCH-TOTAL-LINE TO REPORT-RECORD.
074000     WRITE REPORT-RECORD AFTER ADVANCING 1.
074100     ADD 2 TO W-PRINTED-LINES.
074200
074300* CLEAR THE BRANCH BUCKET - THE NEXT BRANCH STARTS FROM ZERO.
074400     MOVE ZERO TO W-BRANCH-ORDER-COUNT W-BRANCH-GROSS
074500     W-BRANCH-DISCOUNT W-BRANCH-NET.
074600******************************************************************
074700* PRINTS A NEW BRANCH HEADING BLOCK (BLANK, BRANCH-HEADING,
074800* BOTH COLUMN HEADINGS) AND CHECKS FOR A PAGE THROW FIRST SO
074900* A HEADING NEVER SPLITS ACROSS THE BOTTOM OF A FORM.
075000 0620-PRINT-BRANCH-HEADING.
075100
075200     PERFORM 0800-PAGE-THROW-IF-FULL THRU 0800-EXIT.
075300
075400* BLANK LINE, THEN THE BRANCH NUMBER, THEN BOTH COLUMN
075500* HEADING LINES - FOUR LINES TOTAL, COUNTED BELOW.
075600     MOVE ORD-BRANCH-ID TO D-BRANCH-ID.
075700     MOVE SPACES TO REPORT-RECORD.
075800     WRITE REPORT-RECORD AFTER ADVANCING 1.
075900     MOVE BRANCH-HEADING TO REPORT-RECORD.
076000     WRITE REPORT-RECORD AFTER ADVANCING 1.
076100     MOVE HEADING-1 TO REPORT-RECORD.
076200     WRITE REPORT-RECORD AFTER ADVANCING 1.
076300     MOVE HEADING-2 TO REPORT-RECORD.
076400     WRITE REPORT-RECORD AFTER ADVANCING 1.
076500     ADD 4 TO W-PRINTED-LINES.
076600******************************************************************
076700* WRITES THE PRICED-ORDER LEDGER RECORD FIRST (SO A LATER
076800* CRASH IN THE PRINT SECTION NEVER LOSES A LEDGER ENTRY), THEN
076900* PRINTS THE MATCHING DETAIL LINE ON THE BRANCH INCOME REPORT.
077000 0700-WRITE-LEDGER-AND-DETAIL.
077100
077200* LEDGER FIRST, REPORT SECOND - SEE THE PARAGRAPH BANNER.
077300     WRITE PRICED-ORDER-RECORD.
077400
077500     PERFORM 0800-PAGE-THROW-IF-FULL THRU 0800-EXIT.
077600
077700     MOVE PO-ORDER-ID      TO D-ORDER-ID.
077800     MOVE PO-PRODUCT-CODE  TO D-PRODUCT-CODE.
077900     MOVE PO-QUANTITY      TO D-QUANTITY.
078000     MOVE PO-GROSS-AMOUNT  TO D-GROSS.
078100     MOVE PO-DISCOUNT-AMOUNT TO D-DISCOUNT.
078200     MOVE PO-NET-AMOUNT    TO D-NET.
078300
078400* ONE PRINT LINE, ONE WRITE - NO ADVANCING SURPRISES HERE.
078500     MOVE DETAIL-LINE TO REPORT-RECORD.
078600     WRITE REPORT-RECORD AFTER ADVANCING 1.
078700     ADD 1 TO W-PRINTED-LINES.
078800******************************************************************
078900* CALLED BY THE SHARED 0800-PAGE-THROW-IF-FULL PARAGRAPH (SEE
079000* PL-REPORT-PAGE-THROW.CBL) WHEN A NEW PAGE IS NEEDED.  PRINTS
079100* THE TITLE, SUBTITLE, THE CURRENT BRANCH HEADING AND BOTH
079200* COLUMN HEADING LINES, THEN RESETS THE LINE COUNTER.
079300 PRINT-HEADINGS.
079400
079500* PAGE NUMBER AND RUN DATE ARE EDITED FRESH EVERY TIME - THE
079600* PROGRAM NEVER ASSUMES THE PRINT-LINE COPIES FROM LAST PAGE
079700* ARE STILL SITTING THERE CORRECTLY.
079800     ADD 1 TO W-PAGE-NUMBER.
079900     MOVE W-PAGE-NUMBER TO PAGE-NUMBER.
080000     MOVE W-RUN-MM TO D-RUN-MM.
080100     MOVE W-RUN-DD TO D-RUN-DD.
080200     MOVE W-RUN-YY TO D-RUN-YY.
080300
080400* TOP-OF-FORM ON THE VERY FIRST WRITE SKIPS TO A FRESH SHEET
080500* ON THE LINE PRINTER; EVERY OTHER LINE JUST ADVANCES ONE OR
080600* TWO LINES DOWN THE SAME PAGE.
080700     MOVE TITLE-LINE TO REPORT-RECORD.
080800     WRITE REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.
080900     MOVE SUBTITLE-LINE TO REPORT-RECORD.
081000     WRITE REPORT-RECORD AFTER ADVANCING 1.
081100* RE-PRINT THE CURRENT BRANCH'S HEADING SO A BRANCH'S DETAIL
081200* LINES ARE NEVER ORPHANED WITHOUT A BRANCH NUMBER AT THE TOP
081300* OF A CONTINUATION PAGE.
081400     MOVE BRANCH-HEADING TO REPORT-RECORD.
081500     WRITE REPORT-RECORD AFTER ADVANCING 2.
081600     MOVE HEADING-1 TO REPORT-RECORD.
081700     WRITE REPORT-RECORD AFTER ADVANCING 1.
081800     MOVE HEADING-2 TO REPORT-RECORD.
081900     WRITE REPORT-RECORD AFTER ADVANCING 1.
082000* SEVEN LINES WRITTEN ABOVE (TITLE, SUBTITLE, HEADING BLANK,
082100* BRANCH HEADING, TWO COLUMN HEADINGS) - RESET THE COUNTER TO
082200* MATCH BEFORE ANY DETAIL LINE IS PRINTED ON THE NEW PAGE.
082300     MOVE 7 TO W-PRINTED-LINES.
082400******************************************************************
082500* END OF THE ORDER FILE - CLOSE OUT THE LAST BRANCH'S TOTAL,
082600* PRINT THE GRAND TOTAL AND REJECT COUNT, THEN WRITE THE
082700* PRODUCT DEMAND SUMMARY FILE IN CATALOG ORDER.
082800 0900-END-OF-JOB.
082900
083000* THE LAST BRANCH ON THE FILE NEVER TRIPS THE BREAK LOGIC IN
083100* 0600, SINCE THERE IS NO NEXT RECORD TO NOTICE THE CHANGE -
083200* THIS CALL IS WHAT CLOSES ITS SUBTOTAL OUT.
083300     PERFORM 0610-PRINT-BRANCH-TOTAL-LINE.
083400
083500* THESE FOUR EDITS AND THE GRAND-TOTAL-LINE WRITE BELOW ARE
083600* THE ONLY PLACE THE RUN'S GRAND TOTALS EVER REACH PRINT.
083700     MOVE W-GRAND-ORDER-COUNT TO D-GRAND-ORDER-COUNT.
083800     MOVE W-GRAND-GROSS       TO D-GRAND-GROSS.
083900     MOVE W-GRAND-DISCOUNT    TO D-GRAND-DISCOUNT.
084000     MOVE W-GRAND-NET         TO D-GRAND-NET.
084100
084200     MOVE SPACES TO REPORT-RECORD.
084300     WRITE REPORT-RECORD AFTER ADVANCING 2.
084400     MOVE GRAND-TOTAL-LINE TO REPORT-RECORD.
084500     WRITE REPORT-RECORD AFTER ADVANCING 1.
084600
084700* SPACING ABOVE ALREADY ADVANCED PAST THE GRAND TOTAL LINE -
084800* THIS LINE FOLLOWS IT DIRECTLY, NO BLANK LINE BETWEEN THEM.
084900     MOVE W-REJECT-COUNT TO D-REJECT-COUNT.
085000     MOVE REJECT-COUNT-LINE TO REPORT-RECORD.
085100     WRITE REPORT-RECORD AFTER ADVANCING 1.
085200
085300* WALK THE CATALOG TABLE END TO END IN CATALOG ORDER - THIS
085400* IS WHY THE TABLE IS LOADED ASCENDING BY PRODUCT CODE AND
085500* WHY NO SORT STEP IS NEEDED FOR THE SUMMARY FILE.
085600     PERFORM 0910-WRITE-PRODUCT-SUMMARY
085700     VARYING W-CATALOG-IX FROM 1 BY 1
085800     UNTIL W-CATALOG-IX > W-CATALOG-COUNT.
085900
086000 0900-EXIT.
086100     EXIT.
086200******************************************************************
086300* ONE SUMMARY RECORD PER CATALOG ENTRY THAT SOLD AT LEAST ONE
086400* UNIT THIS MONTH.  PRODUCTS WITH ZERO DEMAND ARE SKIPPED
086500* ENTIRELY - MERCHANDISING ONLY WANTS TO SEE WHAT MOVED.
086600 0910-WRITE-PRODUCT-SUMMARY.
086700
086800* NO WRITE AT ALL WHEN THE PRODUCT NEVER SOLD - THE SUMMARY
086900* FILE IS DELIBERATELY SHORTER THAN THE FULL CATALOG.
087000     IF W-CAT-TOTAL-QTY (W-CATALOG-IX) > ZERO
087100     MOVE W-CAT-PRODUCT-CODE (W-CATALOG-IX)
087200             TO PS-PRODUCT-CODE
087300     MOVE W-CAT-PRODUCT-NAME (W-CATALOG-IX)
087400             TO PS-PRODUCT-NAME
087500     MOVE W-CAT-TOTAL-QTY (W-CATALOG-IX)
087600             TO PS-TOTAL-QTY
087700     MOVE W-CAT-TOTAL-REVENUE (W-CATALOG-IX)
087800             TO PS-TOTAL-REVENUE
087900     WRITE PRODUCT-SUMMARY-RECORD.
088000******************************************************************
088100* SHARED CATALOG LOOK-UP - SEE PL-FIND-CATALOG-ITEM.CBL FOR
088200* THE SCAN LOGIC.  COPIED HERE RATHER THAN CALLED SO THE
088300* SEARCH RUNS IN-LINE WITHOUT A SUBPROGRAM LINKAGE HOP.
088400     COPY "PL-FIND-CATALOG-ITEM.CBL".
088500******************************************************************
088600* SHARED PAGE-FULL TEST - SEE PL-REPORT-PAGE-THROW.CBL.  THE
088700* COMPLAINTS REPORT PROGRAM COPIES THE SAME MEMBER SO BOTH
088800* REPORTS THROW PAGES THE SAME WAY.
088900     COPY "PL-REPORT-PAGE-THROW.CBL".
089000******************************************************************
