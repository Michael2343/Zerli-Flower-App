000100******************************************************************
000200* ZERLI-MONTH-END-DRIVER.COB
000300* TOP-LEVEL JOB STEP FOR THE ZERLI FLOWER SHOP MONTH-END
000400* BATCH.  CALLS THE ORDER-PRICING RUN, THEN THE COMPLAINTS
000500* SUMMARY RUN, AND STOPS.  NO OPERATOR INTERACTION.
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.        ZFM100.
000900 AUTHOR.            H. BRANNIGAN.
001000 INSTALLATION.      ZERLI FLOWER SHOP - DATA PROCESSING.
001100 DATE-WRITTEN.      MARCH 1985.
001200 DATE-COMPILED.
001300 SECURITY.          COMPANY CONFIDENTIAL - BATCH ONLY.
001400******************************************************************
001500* CHANGE LOG
001600* ---------- ---- ------- --------------------------------
001700* DATE       WHO  REQ #   DESCRIPTION
001800* ---------- ---- ------- --------------------------------
001900* 1985-03-11 HJB  ------  ORIGINAL PROGRAM.  SEQUENCES THE
002000*                         ORDER-PRICING RUN AND THE
002100*                         COMPLAINTS SUMMARY RUN FOR THE
002200*                         MONTH-END CYCLE.
002300* 1993-10-19 DWK  1355    DRIVER NOW DISPLAYS A START/STOP
002400*                         BANNER FOR THE OPERATOR CONSOLE
002500*                         LOG (SHIFT SUPERVISOR REQUEST).
002600* 1998-11-30 DWK  1489    Y2K - RUN-DATE BREAKOUT BELOW WAS
002700*                         ALREADY FULL CCYYMMDD.  VERIFIED
002800*                         AND SIGNED OFF FOR 1999.
002900* 2020-11-02 HJB  2044    RETURN-CODE FROM EACH CALLED RUN
003000*                         IS NOW CHECKED AND ECHOED BACK
003100*                         TO THE JOB LOG BEFORE THE NEXT
003200*                         STEP IS ALLOWED TO START.
003300******************************************************************
003400* THIS PROGRAM DOES NO BUSINESS PROCESSING OF ITS OWN - IT ONLY
003500* SEQUENCES THE TWO REAL WORKER PROGRAMS AND MAKES SURE THE
003600* OPERATOR CONSOLE LOG SHOWS A CLEAN START AND STOP BANNER FOR
003700* EACH.  IF THIS SHOP EVER MOVES TO A REAL JOB SCHEDULER THE
003800* CALLS BELOW BECOME SEPARATE JCL/JOB-CONTROL STEPS AND THIS
003900* PROGRAM GOES AWAY - IT EXISTS ONLY BECAUSE THE SHOP RUNS
004000* SMALL BATCH JOBS AS SINGLE-LOAD-MODULE STEPS.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600******************************************************************
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900
005000* -------------------- RUN-DATE WORK AREA -----------------
005100* PULLED ONCE AT THE TOP OF THE JOB AND STAMPED ON THE START
005200* BANNER ONLY - EACH CALLED PROGRAM ACCEPTS ITS OWN RUN DATE
005300* SEPARATELY SO IT CAN ALSO BE RUN STANDALONE FOR TESTING.
005400 01  W-RUN-DATE-TODAY.
005500     05  W-RUN-YY             PIC 9(02).
005600     05  W-RUN-MM             PIC 9(02).
005700     05  W-RUN-DD             PIC 9(02).
005800* REDEFINE AS ONE 6-DIGIT NUMBER FOR THE CONSOLE BANNER.
005900 01  W-RUN-DATE-NUM REDEFINES W-RUN-DATE-TODAY
006000     PIC 9(06).
006100
006200* -------------------- CONSOLE BANNER LINES -------------------
006300* THREE FIXED-TEXT BANNERS DISPLAYED TO THE OPERATOR CONSOLE
006400* SYSOUT - NOT PRINTED ON ANY REPORT.  ADDED PER REQ #1355 SO
006500* THE THIRD SHIFT OPERATOR HAS SOMETHING TO POINT AT IN THE
006600* JOB LOG WHEN A CALLER ASKS "DID THE MONTH-END RUN LAST
006700* NIGHT."
006800 01  W-START-BANNER.
006900     05  FILLER          PIC X(18) VALUE "ZFM100 - MONTH-END".
007000     05  FILLER          PIC X(19) VALUE " BATCH STARTING RUN".
007100     05  W-RUN-DATE    PIC 9(06).
007200     05  FILLER          PIC X(10) VALUE SPACES.
007300
007400* DISPLAYED ONCE AFTER EACH CALLED STEP RETURNS - CARRIES THE
007500* STEP'S NAME AND ITS RETURN CODE SO A NON-ZERO CODE STANDS
007600* OUT IN THE JOB LOG WITHOUT NEEDING TO SCROLL BACK THROUGH
007700* THAT STEP'S OWN OUTPUT (REQ #2044).
007800 01  W-STEP-BANNER.
007900     05  FILLER          PIC X(14) VALUE "ZFM100 - STEP ".
008000     05  W-STEP-NAME   PIC X(20).
008100     05  FILLER          PIC X(13) VALUE " RETURN CODE ".
008200     05  W-RETURN-CODE PIC 99.
008300     05  FILLER          PIC X(06) VALUE SPACES.
008400
008500 01  W-END-BANNER.
008600     05  FILLER          PIC X(18) VALUE "ZFM100 - MONTH-END".
008700     05  FILLER          PIC X(15) VALUE " BATCH COMPLETE".
008800     05  FILLER          PIC X(20) VALUE SPACES.
008900
009000* -------------------- SUB-PROGRAM RETURN CODES ---------------
009100* THE RUN-TIME'S OWN RETURN-CODE REGISTER IS SET BY EACH
009200* CALLED PROGRAM'S STOP RUN/EXIT PROGRAM AND MUST BE CAPTURED
009300* IMMEDIATELY AFTER THE CALL RETURNS, BEFORE ANYTHING ELSE HAS
009400* A CHANCE TO CHANGE IT.
009500 77  W-ZFM200-RETURN-CODE     PIC 9(02) COMP  VALUE ZERO.
009600* ALTERNATE ZONED VIEW - THE JOB LOG DISPLAY ROUTINE WANTS
009700* PRINTABLE DIGITS, NOT A BINARY FIELD, FOR THE CONSOLE.
009800 77  W-ZFM200-RC-DISPLAY REDEFINES
009900     W-ZFM200-RETURN-CODE      PIC 99.
010000 77  W-ZFM300-RETURN-CODE     PIC 9(02) COMP  VALUE ZERO.
010100 77  W-ZFM300-RC-DISPLAY REDEFINES
010200     W-ZFM300-RETURN-CODE      PIC 99.
010300******************************************************************
010400 PROCEDURE DIVISION.
010500******************************************************************
010600* JOB CONTROL PARAGRAPH.  RUNS BOTH STEPS IN THE FIXED ORDER
010700* THE MONTH-END CYCLE REQUIRES AND STOPS - THIS PROGRAM NEVER
010800* LOOPS AND NEVER BRANCHES ON THE RETURN CODES; A HARD ABEND
010900* IN EITHER CALLED PROGRAM STOPS THE WHOLE JOB THE SAME WAY A
011000* JCL STEP FAILURE WOULD.
011100 0000-MAIN-CONTROL.
011200
011300* RUN DATE FOR THE START BANNER ONLY - NEITHER CALLED PROGRAM
011400* RECEIVES THIS VALUE, EACH ACCEPTS ITS OWN.
011500     ACCEPT W-RUN-DATE-TODAY FROM DATE.
011600     MOVE W-RUN-DATE-NUM TO W-RUN-DATE.
011700     DISPLAY W-START-BANNER.
011800
011900* STEP 1 MUST COMPLETE BEFORE STEP 2 STARTS - THE COMPLAINTS
012000* RUN DOES NOT DEPEND ON THE ORDER-PRICING RUN'S OUTPUT, BUT
012100* THE SHOP'S OPERATING PROCEDURE HAS ALWAYS RUN THEM IN THIS
012200* ORDER SO THE PRINTED REPORTS COME OFF THE PRINTER IN A
012300* PREDICTABLE SEQUENCE FOR THE MORNING PICKUP.
012400     PERFORM 0100-RUN-ORDER-PRICING-STEP.
012500     PERFORM 0200-RUN-COMPLAINTS-REPORT-STEP.
012600
012700     DISPLAY W-END-BANNER.
012800     STOP RUN.
012900******************************************************************
013000* STEP 1 - VALIDATE AND PRICE THE MONTH'S ORDERS, BUILD THE
013100* PRICED-ORDER LEDGER AND THE BRANCH INCOME REPORT.
013200 0100-RUN-ORDER-PRICING-STEP.
013300
013400* THE RUN-TIME'S RETURN-CODE REGISTER IS CAPTURED IMMEDIATELY
013500* ON RETURN FROM THE CALL, BEFORE THE MOVES BELOW TOUCH
013600* ANYTHING ELSE.
013700     CALL "ZFM200".
013800     MOVE RETURN-CODE TO W-ZFM200-RETURN-CODE.
013900
014000     MOVE "ORDER-PRICING-BATCH" TO W-STEP-NAME.
014100     MOVE W-ZFM200-RC-DISPLAY TO W-RETURN-CODE.
014200     DISPLAY W-STEP-BANNER.
014300******************************************************************
014400* STEP 2 - SUMMARIZE THE MONTH'S CUSTOMER COMPLAINTS BY
014500* BRANCH.  RUNS AFTER STEP 1 SO A HARD ABEND THERE STOPS
014600* THE JOB BEFORE THE COMPLAINTS STEP IS EVER CALLED.
014700 0200-RUN-COMPLAINTS-REPORT-STEP.
014800
014900* SAME CAPTURE-IMMEDIATELY PATTERN AS STEP 1 ABOVE.
015000     CALL "ZFM300".
015100     MOVE RETURN-CODE TO W-ZFM300-RETURN-CODE.
015200
015300     MOVE "COMPLAINTS-REPORT" TO W-STEP-NAME.
015400     MOVE W-ZFM300-RC-DISPLAY TO W-RETURN-CODE.
015500     DISPLAY W-STEP-BANNER.
015600******************************************************************
