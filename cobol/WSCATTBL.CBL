000100******************************************************************
000200* WSCATTBL.CBL                                                    
000300* WORKING-STORAGE CATALOG TABLE.  THE PRODUCT CATALOG IS          
000400* SMALL ENOUGH TO HOLD ENTIRELY IN MEMORY (SHOP CEILING IS        
000500* 200 ACTIVE AND INACTIVE PRODUCTS COMBINED) SO ORDER PRICING     
000600* NEVER RE-READS THE CATALOG FILE.  THE PER-PRODUCT QUANTITY      
000700* AND REVENUE ACCUMULATORS RIDE ALONG IN THE SAME ENTRY SO        
000800* 0900-WRITE-PRODUCT-SUMMARY CAN WALK THE TABLE IN CATALOG        
000900* ORDER AT END OF JOB.                                            
001000* 2014-03-11 HJB  ORIGINAL TABLE, 150-ENTRY CEILING.
001100* 2020-11-02 HJB  RAISED CEILING TO 200 PER MERCHANDISING
001200*                 REQUEST #2044 (SPRING CATALOG GROWTH).          
001300* 2023-02-14 RTM  ADDED W-CAT-TOTAL-QTY / -REVENUE FOR THE       
001400*                 NEW PRODUCT DEMAND SUMMARY (REQ #2298).         
001500******************************************************************
001600 01  W-CATALOG-TABLE.
001700     05  W-CATALOG-COUNT          PIC 9(03)  COMP.
001800     05  FILLER                    PIC X(01).
001900     05  W-CATALOG-ENTRY OCCURS 200 TIMES
002000             INDEXED BY W-CATALOG-IX.
002100     10  W-CAT-PRODUCT-CODE  PIC X(06).
002200     10  W-CAT-PRODUCT-NAME  PIC X(30).
002300     10  W-CAT-UNIT-PRICE    PIC 9(05)V99.
002400     10  W-CAT-ACTIVE-FLAG   PIC X(01).
002500     10  W-CAT-TOTAL-QTY     PIC 9(07)  COMP.
002600     10  W-CAT-TOTAL-REVENUE PIC 9(09)V99.
002700     10  FILLER               PIC X(07).
