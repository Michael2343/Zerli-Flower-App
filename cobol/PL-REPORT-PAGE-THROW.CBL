000100******************************************************************
000200* PL-REPORT-PAGE-THROW.CBL                                        
000300* SHARED PARAGRAPH - COMMON PAGE-FULL TEST AND PAGE THROW         
000400* FOR THE TWO PRINT REPORTS (BRANCH INCOME, COMPLAINTS).          
000500* EACH CALLING PROGRAM SUPPLIES ITS OWN PRINT-HEADINGS            
000600* PARAGRAPH; THIS ONE ONLY DECIDES WHEN TO CALL IT.               
000700******************************************************************
000800 0800-PAGE-THROW-IF-FULL.                                         
000900                                                                  
001000     IF PAGE-FULL                                                 
001100     PERFORM 0810-FINALIZE-PAGE                                   
001200     PERFORM PRINT-HEADINGS.                                      
001300                                                                  
001400 0800-EXIT.                                                       
001500     EXIT.                                                        
001600******************************************************************
001700 0810-FINALIZE-PAGE.                                              
001800                                                                  
001900     MOVE SPACES TO REPORT-RECORD                                 
002000     WRITE REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.             
002100     MOVE ZERO TO W-PRINTED-LINES.                               
