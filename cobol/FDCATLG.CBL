000100******************************************************************
000200* FDCATLG.CBL                                                     
000300* FD AND RECORD LAYOUT - CATALOG-RECORD (60 BYTES).               
000400* READ ONCE AT THE TOP OF THE RUN INTO THE WSCATTBL TABLE;        
000500* NOT REFERENCED AGAIN AFTER 0100-LOAD-CATALOG-TABLE.             
000600* 2014-03-11 HJB  ORIGINAL LAYOUT.
000700******************************************************************
000800 FD  CATALOG-FILE                                                 
000900     RECORDING MODE IS F                                          
001000     LABEL RECORDS ARE STANDARD.                                  
001100                                                                  
001200 01  CATALOG-RECORD.                                              
001300     05  PRD-PRODUCT-CODE          PIC X(06).                     
001400     05  PRD-PRODUCT-NAME          PIC X(30).                     
001500     05  PRD-UNIT-PRICE            PIC 9(05)V99.                  
001600* REDEFINE THE PRICE AS WHOLE-DOLLARS / CENTS SO THE              
001700* CATALOG PROOF LISTING (RUN BY MERCHANDISING, NOT PART           
001800* OF THIS JOB) CAN EDIT THEM SEPARATELY.                          
001900     05  PRD-UNIT-PRICE-R REDEFINES                               
002000             PRD-UNIT-PRICE.                                      
002100     10  PRD-UNIT-PRICE-DOLLARS   PIC 9(05).                      
002200     10  PRD-UNIT-PRICE-CENTS     PIC 9(02).                      
002300     05  PRD-ACTIVE-FLAG           PIC X(01).                     
002400     88  PRD-ACTIVE           VALUE "A".                          
002500     88  PRD-INACTIVE         VALUE "I".                          
002600     05  PRD-FILLER                PIC X(16).                     
