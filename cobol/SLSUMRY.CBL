000100******************************************************************
000200* SLSUMRY.CBL                                                     
000300* SELECT CLAUSE - PRODUCT DEMAND SUMMARY, WRITTEN AT END          
000400* OF JOB IN CATALOG ORDER.  PICKED UP BY MERCHANDISING.           
000500******************************************************************
000600 SELECT SUMMARY-FILE                                              
000700     ASSIGN TO ZFSUMOT                                            
000800     ORGANIZATION IS SEQUENTIAL.                                  
